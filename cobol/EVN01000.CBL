000100******************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : MARIO ALEXANDER SIC COY (MASC)                   *
000400* APLICACION  : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* PROGRAMA    : EVN01000                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA COTIZACION DE MOMIOS DE TODAS LAS CASAS   *
000800*             : DE APUESTAS POR JUEGO, CALCULA LA LINEA JUSTA    *
000900*             : DE CONSENSO POR MERCADO Y EVALUA EL VALOR        *
001000*             : ESPERADO (EV) DE LOS MOMIOS DE LA CASA BOVADA.   *
001100*             : SELECCIONA LAS MEJORES APUESTAS Y EMITE EL       *
001200*             : REPORTE "TOP EV BETS", RECOMENDANDO EL MONTO A   *
001300*             : APOSTAR SEGUN LA BANCA VIGENTE.                  *
001400* ARCHIVOS    : ODDS-FILE=E, BETS-REPORT=S                       *
001500* PROGRAMA(S) : EVB01000                                         *
001600* INSTALADO   : 22/03/1994                                       *
001700* PROYECTO    : SIS-4471                                         *
001800* NOMBRE      : MOTOR DE VALOR ESPERADO Y REPORTE DE APUESTAS    *
001900******************************************************************
002000*                    B I T A C O R A   D E   C A M B I O S       *
002100******************************************************************
002200* 14/03/1994 MASC SIS-4471 VERSION INICIAL.  LECTURA DE ODDS-FILE
002300*            POR JUEGO, CALCULO DE LINEA JUSTA H2H/SPREADS/
002400*            TOTALS Y EVALUACION DE EV CONTRA MOMIOS BOVADA.
002500* 22/03/1994 MASC SIS-4471 SE AGREGA SELECCION TOP-N POR SORT
002600*            DESCENDENTE DE EV Y ESCRITURA DEL REPORTE IMPRESO.
002700* 05/04/1994 MASC SIS-4488 SE CORRIGE FORMULA DE PROBABILIDAD
002800*            IMPLICITA PARA MOMIOS NEGATIVOS (SE OMITIA EL VALOR
002900*            ABSOLUTO Y EL RESULTADO SALIA CON SIGNO INVERTIDO).
003000* 19/07/1995 JPLR SIS-4602 SE ENLAZA CON EVB01000 PARA QUE CADA
003100*            APUESTA SELECCIONADA TRAIGA EL MONTO SUGERIDO SEGUN
003200*            LA BANCA VIGENTE (1% DEL SALDO SI EL EDGE ES >= 2%).
003300* 03/11/1996 JPLR SIS-4719 SE AGREGA VALIDACION DE EQUIPO LOCAL Y
003400*            VISITANTE EN BLANCO ANTES DE CONSTRUIR LA ETIQUETA
003500*            DEL JUEGO PARA EL REPORTE.
003600* 11/12/1998 ORCT SIS-5021 REVISION DE FIN DE SIGLO (AAAA).  SE
003700*            AMPLIA WKS-ANIO-JUEGO DE LA REDEFINICION DE FECHA A
003800*            4 POSICIONES.  NO SE ENCONTRARON VENTANAS DE 2
003900*            DIGITOS EN ESTE PROGRAMA.
004000* 22/01/1999 ORCT SIS-5021 CIERRE DE REVISION AAAA.  SIN CAMBIOS
004100*            ADICIONALES DESPUES DE PRUEBAS DE PARALELO.
004200* 06/2001    JPLR SIS-6041 SE ARMA EL RANGO 460 THRU 465 PARA QUE
004300*            460-QUITA-ESPACIOS RECORTE UN CAMPO SIN SALIR DEL
004400*            RANGO EN CADA VUELTA (VER 430-CONSTRUYE-ETIQUETA).
004500* 17/07/2001 BELQ SIS-5210 SE ESTANDARIZA EL LIMITE DE EDGE
004600*            MINIMO EN UNA SOLA CONSTANTE DE TRABAJO PARA
004700*            FACILITAR EL AJUSTE POR PARTE DE OPERACIONES.
004800* 09/2001    BELQ SIS-6158 SE CORRIGE LA COMPUERTA DE EV A CERO:
004900*            DEBE EVALUAR LA PROBABILIDAD DE LA LINEA JUSTA p(F),
005000*            NO LA PROBABILIDAD DE BOVADA p(B).  SE AGREGA EL
005100*            PARRAFO 335-PROBABILIDAD-JUSTA PARA CONVERTIR EL
005200*            MOMIO DE LA LINEA JUSTA (QUE PUEDE TRAER CENTAVOS)
005300*            SIN TOCAR LA CONVERSION DE 330, YA EN USO PARA LAS
005400*            COTIZACIONES INDIVIDUALES DE CADA CASA.
005500* 05/03/2003 BELQ SIS-5388 SE NORMALIZA LA CASA DE APUESTAS A
005600*            MAYUSCULAS ANTES DE COMPARAR CONTRA "BOVADA" (LOS
005700*            ARCHIVOS DE ALGUNOS PROVEEDORES LLEGABAN EN MINUS-
005800*            CULA Y LA CASA NUNCA CALIFICABA).
005900* 12/09/2005 BELQ SIS-5620 SE AGREGA EL SWITCH UPSI-0 (MODO DE
006000*            PRUEBA) PARA QUE CONTROL DE CALIDAD PUEDA CORRER EL
006100*            PROCESO CON EDGE MINIMO DE 1% Y HASTA 5 APUESTAS EN
006200*            EL REPORTE SIN TOCAR LOS VALORES DE PRODUCCION.
006300******************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.     EVN01000.
006600 AUTHOR.         MARIO ALEXANDER SIC COY.
006700 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO DE SISTEMAS.
006800 DATE-WRITTEN.   14/03/1994.
006900 DATE-COMPILED.
007000 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400*--> CLASE-CASA-APUESTAS SE USA EN 405-EVALUA-COTIZACION PARA NO
007500*    TRATAR DE MAYUSCULAR UN NOMBRE DE CASA QUE TRAIGA UN
007600*    CARACTER RARO (ACENTOS, SIMBOLOS) EN VEZ DE LETRAS.
007700     C01 IS TOP-OF-FORM
007800     CLASS CLASE-CASA-APUESTAS IS
007900       'A' THRU 'Z' 'a' THRU 'z' ' '
008000*--> EL SWITCH UPSI-0 LO PRENDE OPERACIONES DESDE EL JCL (VER
008100*    SIS-5620 EN LA BITACORA) PARA CORRER EL PROCESO EN MODO DE
008200*    PRUEBA SIN AFECTAR LOS PARAMETROS DE PRODUCCION.
008300     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS MODO-PRUEBA
008400                              OFF STATUS IS MODO-PRODUCCION.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*--> LAS TRES SELECT SE ASIGNAN A NOMBRES LOGICOS DE JCL, NUNCA A
008800*    RUTAS FISICAS; EL PASO DE JCL QUE INVOCA A EVN01000 ES QUIEN
008900*    RESUELVE ODDSIN, BETSRPT Y SORTWK1 A LOS DATASETS REALES.
009000     SELECT ODDS-FILE   ASSIGN TO ODDSIN
009100            ORGANIZATION IS SEQUENTIAL
009200            ACCESS MODE  IS SEQUENTIAL
009300            FILE STATUS  IS FS-ODDS-FILE
009400                            FSE-ODDS-FILE.
009500*
009600     SELECT BETS-REPORT ASSIGN TO BETSRPT
009700            ORGANIZATION IS SEQUENTIAL
009800            ACCESS MODE  IS SEQUENTIAL
009900            FILE STATUS  IS FS-BETS-REPORT
010000                            FSE-BETS-REPORT.
010100*
010200*--> WORKFILE ES EL ARCHIVO DE TRABAJO DEL SORT (SD, NO FD); NO
010300*    SE LE VALIDA FILE-STATUS PORQUE EL VERBO SORT LO MANEJA
010400*    INTERNAMENTE.
010500     SELECT WORKFILE    ASSIGN TO SORTWK1.
010600 DATA DIVISION.
010700 FILE SECTION.
010800******************************************************************
010900*           DEFINICION DE ESTRUCTURA DE ARCHIVOS                 *
011000******************************************************************
011100*   COTIZACION DE MOMIOS POR JUEGO / CASA / MERCADO / RESULTADO.
011200 FD  ODDS-FILE.
011300     COPY EVQUOT.
011400*   LINEA IMPRESA DEL REPORTE "TOP EV BETS".
011500 FD  BETS-REPORT.
011600*--> REG-LINEA-REPORTE ES GENERICO (SOLO LIN-TEXTO) PORQUE ESTE
011700*    PROGRAMA IMPRIME TRES FORMATOS DE RENGLON DISTINTOS SEGUN EL
011800*    CANDIDATO (VER WKS-LINEA-DETALLE/MOMIOS/APUESTA); NO TIENE
011900*    CASO DECLARAR TRES 01 DIFERENTES BAJO EL MISMO FD.
012000 01  REG-LINEA-REPORTE.
012100     05  LIN-TEXTO               PIC X(120).
012200     05  FILLER                  PIC X(012).
012300*   AREA DE TRABAJO DEL SORT.  UN REGISTRO POR APUESTA CANDIDATA.
012400 SD  WORKFILE.
012500     COPY EVCAND.
012600 WORKING-STORAGE SECTION.
012700******************************************************************
012800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012900******************************************************************
013000*--> EL PAR FS-XXXX / FSE-XXXX ES EL ESTANDAR DEL DEPARTAMENTO
013100*    PARA CAPTURAR TANTO EL FILE-STATUS DE 2 POSICIONES COMO EL
013200*    FILE STATUS EXTENDIDO DE 3 CAMPOS COMP-5 QUE ESPERA LA
013300*    RUTINA DEBD1R00 (VER WKS-PARM-DEBD1R00 MAS ABAJO).
013400 01  WKS-FS-STATUS.
013500     02  FS-ODDS-FILE            PIC 9(02) VALUE ZEROES.
013600     02  FSE-ODDS-FILE.
013700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-BETS-REPORT          PIC 9(02) VALUE ZEROES.
014100     02  FSE-BETS-REPORT.
014200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014500 01  WKS-PARM-DEBD1R00.
014600     02  PROGRAMA                PIC X(08) VALUE 'EVN01000'.
014700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
014800     02  ACCION                  PIC X(06) VALUE SPACES.
014900     02  LLAVE                   PIC X(20) VALUE SPACES.
015000******************************************************************
015100*                    SWITCHES DE CONTROL DE PROCESO              *
015200******************************************************************
015300 01  WKS-SWITCHES.
015400*--> WKS-FIN-ODDS CONTROLA LA LECTURA DE ODDS-FILE DENTRO DE LA
015500*    RUTINA DE ENTRADA DEL SORT; WKS-FIN-SORT CONTROLA EL RETURN
015600*    DE WORKFILE EN LA RUTINA DE SALIDA.  SON DOS FIN-DE-ARCHIVO
015700*    DISTINTOS QUE CONVIVEN EN EL MISMO SORT (VER 000-PRINCIPAL).
015800     05  WKS-FIN-ODDS            PIC X(01) VALUE 'N'.
015900         88  WKS-NO-HAY-MAS-ODDS         VALUE 'S'.
016000     05  WKS-FIN-SORT            PIC X(01) VALUE 'N'.
016100         88  WKS-NO-HAY-MAS-CANDIDATOS   VALUE 'S'.
016200******************************************************************
016300*           CONTADORES E INDICES (TODOS EN COMP)                 *
016400******************************************************************
016500 77  WKS-NUM-COTIZACIONES        PIC 9(03) COMP VALUE 0.
016600 77  WKS-NUM-CANDIDATOS          PIC 9(05) COMP VALUE 0.
016700 77  WKS-TOP-N                   PIC 9(02) COMP VALUE 3.
016800 77  WKS-CONTADOR-IMPRESO        PIC 9(02) COMP VALUE 0.
016900 77  WKS-INDICE-MERCADO          PIC 9(01) COMP VALUE 0.
017000 77  WKS-LONGITUD-LOCAL          PIC 9(02) COMP VALUE 0.
017100 77  WKS-LONGITUD-VISITA         PIC 9(02) COMP VALUE 0.
017200 77  WKS-LONGITUD-RESULTADO      PIC 9(02) COMP VALUE 0.
017300 77  WKS-PUNTERO-CAMPO           PIC 9(02) COMP VALUE 0.
017400 77  WKS-PUNTERO-ETIQUETA        PIC 9(02) COMP VALUE 1.
017500******************************************************************
017600*           TABLA DE COTIZACIONES DE UN MISMO JUEGO              *
017700******************************************************************
017800*--> UNA ENTRADA DE TABLA POR CADA RENGLON DE ODDS-FILE QUE
017900*    PERTENECE AL JUEGO QUE SE ESTA PROCESANDO EN ESE MOMENTO; SE
018000*    REINICIA (WKS-NUM-COTIZACIONES A CERO) CADA VEZ QUE CAMBIA
018100*    COT-JUEGO-ID EN 210-PROCESA-JUEGOS.
018200 01  TAB-JUEGO-AREA.
018300     05  WKS-JUEGO-ID-ACTUAL     PIC X(10).
018400     05  WKS-DEPORTE-ACTUAL      PIC X(20).
018500     05  WKS-LOCAL-ACTUAL        PIC X(20).
018600     05  WKS-VISITA-ACTUAL       PIC X(20).
018700     05  TAB-COT OCCURS 1 TO 60 TIMES
018800                 DEPENDING ON WKS-NUM-COTIZACIONES
018900                 INDEXED BY IDX-COT.
019000         10  TC-BOOKMAKER        PIC X(15).
019100         10  TC-TIPO-MERCADO     PIC X(07).
019200         10  TC-DESC-RESULTADO   PIC X(20).
019300         10  TC-MOMIO            PIC S9(5).
019400         10  TC-PUNTO            PIC S9(3)V9(1).
019500******************************************************************
019600*      LINEA JUSTA DE CONSENSO, UNA ENTRADA POR TIPO DE MERCADO  *
019700******************************************************************
019800*--> LJ-SUMA-PROB SE USA SOLO PARA EL MERCADO H2H; LJ-SUMA-MOMIO
019900*    SE USA SOLO PARA SPREADS Y TOTALS (VER 310-ACUMULA-LINEA-
020000*    JUSTA); NUNCA SE LLENAN LOS DOS ACUMULADORES A LA VEZ PARA
020100*    UNA MISMA ENTRADA DE LA TABLA.
020200 01  TAB-LINEA-JUSTA.
020300     05  TAB-MDO OCCURS 3 TIMES INDEXED BY IDX-MDO.
020400         10  LJ-TIPO-MERCADO     PIC X(07).
020500         10  LJ-SUMA-PROB        PIC S9(3)V9(6) VALUE 0.
020600         10  LJ-SUMA-MOMIO       PIC S9(7)V99 VALUE 0.
020700         10  LJ-CONTADOR         PIC 9(03) COMP VALUE 0.
020800         10  LJ-MOMIO-JUSTO      PIC S9(5)V99 VALUE 0.
020900         10  LJ-HAY-LINEA        PIC X(01) VALUE 'N'.
021000             88  LJ-TIENE-LINEA          VALUE 'S'.
021100******************************************************************
021200*      APUESTAS SELECCIONADAS (SALIDA DEL SORT, TOP-N)           *
021300******************************************************************
021400*--> ESTA TABLA SOLO GUARDA LAS TOP-N APUESTAS QUE 610-RECIBE-
021500*    CANDIDATO VA SACANDO DEL SORT (10 ES EL MAXIMO POSIBLE DE
021600*    WKS-TOP-N ENTRE MODO PRODUCCION Y MODO DE PRUEBA); NO
021700*    CONFUNDIR CON TAB-JUEGO-AREA, QUE GUARDA LAS COTIZACIONES
021800*    DE UN SOLO JUEGO MIENTRAS SE ARMA LA LINEA JUSTA.
021900 01  TAB-CANDIDATOS-SEL.
022000     05  TCS-ENTRADA OCCURS 10 TIMES INDEXED BY IDX-SEL.
022100         10  TCS-DESC-JUEGO      PIC X(43).
022200         10  TCS-TIPO-MERCADO    PIC X(07).
022300         10  TCS-DESC-RESULTADO  PIC X(20).
022400         10  TCS-MOMIO-BOVADA    PIC S9(5).
022500         10  TCS-MOMIO-JUSTO     PIC S9(5)V99.
022600         10  TCS-EDGE-PCT        PIC S9(3)V99.
022700         10  TCS-APUESTA-RECOM   PIC S9(5)V99.
022800******************************************************************
022900*      CAMPOS DE TRABAJO PARA CONVERSION MOMIO / PROBABILIDAD    *
023000******************************************************************
023100 01  WKS-MOMIO-ENTRADA           PIC S9(5) VALUE 0.
023200*--> REDEFINE PARA OBTENER EL VALOR SIN SIGNO CUANDO SE NECESITA
023300*    SOLO LA MAGNITUD DEL MOMIO (VER FORMULA DE PROBABILIDAD)
023400 01  WKS-MOMIO-ENTRADA-R REDEFINES WKS-MOMIO-ENTRADA
023500                                  PIC 9(05).
023600 77  WKS-MOMIO-POSITIVO          PIC 9(05) VALUE 0.
023700 77  WKS-MOMIO-CALCULADO         PIC S9(5)V99 VALUE 0.
023800 77  WKS-PROBABILIDAD-CALC       PIC S9(1)V9(6) VALUE 0.
023900 77  WKS-PROBABILIDAD-ENTRADA    PIC S9(1)V9(6) VALUE 0.
024000*--> WKS-PAGO-CALCULADO ES LA GANANCIA NETA POR UNIDAD APOSTADA
024100*    SI GANA LA APUESTA (EJ. MOMIO +150 PAGA 1.50; MOMIO -150
024200*    PAGA 0.6667); SE USA EN LA FORMULA DE VALOR ESPERADO DE
024300*    410-EVALUA-EV-BOVADA JUNTO CON LA PROBABILIDAD IMPLICITA.
024400 77  WKS-PAGO-CALCULADO          PIC S9(3)V9(6) VALUE 0.
024500*--> SIS-6158 09/2001 (BELQ) CAMPOS PARA LA PROBABILIDAD DE LA
024600*    LINEA JUSTA (F), SEPARADOS DE LOS DE ARRIBA PORQUE LA LINEA
024700*    JUSTA PUEDE TRAER CENTAVOS DE MOMIO (ES UN PROMEDIO DE
024800*    VARIAS CASAS) MIENTRAS QUE WKS-MOMIO-ENTRADA SOLO RECIBE EL
024900*    MOMIO ENTERO DE UNA COTIZACION INDIVIDUAL (VER 410/335).
025000 77  WKS-MOMIO-JUSTO-ENTRADA     PIC S9(5)V99 VALUE 0.
025100 77  WKS-MOMIO-JUSTO-POSITIVO    PIC 9(05)V99 VALUE 0.
025200 77  WKS-PROBABILIDAD-JUSTA      PIC S9(1)V9(6) VALUE 0.
025300 01  WKS-EV-INTERNO               PIC S9(1)V9(6) VALUE 0.
025400*--> REDEFINE DE LA EV COMO ENTERO ESCALADO X 1,000,000 PARA
025500*    COMPARAR CONTRA EL EDGE MINIMO SIN ARITMETICA DECIMAL
025600 01  WKS-EV-INTERNO-R REDEFINES WKS-EV-INTERNO PIC S9(7).
025700 77  WKS-EDGE-MINIMO-ENTERO       PIC S9(7) VALUE 20000.
025800*        0.020000 ESCALADO X 1,000,000 (2% DE EDGE MINIMO)
025900 77  WKS-CASA-COMPARAR            PIC X(15) VALUE SPACES.
026000******************************************************************
026100*      CAMPO DE FECHA DE INICIO DEL JUEGO (INFORMATIVO)          *
026200******************************************************************
026300 01  WKS-FECHA-JUEGO              PIC X(20) VALUE SPACES.
026400*--> REDEFINE PARA DESGLOSAR LA FECHA ISO DEL JUEGO.  RESERVADO
026500*    PARA USO FUTURO EN REPORTES POR FECHA (BELQ, VER SIS-5388).
026600 01  WKS-FECHA-JUEGO-R REDEFINES WKS-FECHA-JUEGO.
026700         10  WKS-ANIO-JUEGO      PIC X(04).
026800         10  FILLER              PIC X(01).
026900         10  WKS-MES-JUEGO       PIC X(02).
027000         10  FILLER              PIC X(01).
027100         10  WKS-DIA-JUEGO       PIC X(02).
027200         10  FILLER              PIC X(10).
027300******************************************************************
027400*      CAMPOS DE TRABAJO PARA RECORTE DE ESPACIOS Y ETIQUETA     *
027500******************************************************************
027600*--> WKS-CAMPO-A-RECORTAR RECIBE UNA COPIA DEL NOMBRE DE EQUIPO A
027700*    RECORTAR (LOCAL O VISITA) ANTES DE ENTRAR AL RANGO 460 THRU
027800*    465; WKS-ETIQUETA-JUEGO ES EL RESULTADO YA ARMADO CON EL
027900*    FORMATO "<LOCAL> vs <VISITA>" PARA EL REPORTE IMPRESO.
028000 77  WKS-CAMPO-A-RECORTAR         PIC X(20) VALUE SPACES.
028100 01  WKS-ETIQUETA-JUEGO           PIC X(43) VALUE SPACES.
028200******************************************************************
028300*      LINEAS DE IMPRESION DEL REPORTE "TOP EV BETS"             *
028400******************************************************************
028500*--> LAS TRES LINEAS DE IMPRESION (DETALLE, MOMIOS Y APUESTA) SE
028600*    DEFINEN COMO GRUPOS SEPARADOS EN VEZ DE UNA SOLA LINEA DE
028700*    132 POSICIONES PORQUE 630-IMPRIME-CANDIDATO LAS ESCRIBE UNA
028800*    POR UNA, CADA UNA COMO SU PROPIO RENGLON DE BETS-REPORT.
028900 01  WKS-LINEA-DETALLE.
029000     05  WKS-LIN-NUM             PIC Z9.
029100     05  FILLER                  PIC X(02) VALUE '. '.
029200     05  WKS-LIN-JUEGO           PIC X(43).
029300     05  FILLER                  PIC X(03) VALUE ' | '.
029400     05  WKS-LIN-MERCADO         PIC X(07).
029500     05  FILLER                  PIC X(03) VALUE ' | '.
029600     05  WKS-LIN-RESULTADO       PIC X(20).
029700     05  FILLER                  PIC X(40) VALUE SPACES.
029800 01  WKS-LINEA-MOMIOS.
029900     05  FILLER                  PIC X(03) VALUE SPACES.
030000     05  FILLER                  PIC X(08) VALUE 'Bovada: '.
030100     05  WKS-LIN-BOVADA          PIC -(4)9.
030200     05  FILLER                  PIC X(02) VALUE SPACES.
030300     05  FILLER                  PIC X(06) VALUE 'Fair: '.
030400     05  WKS-LIN-FAIR            PIC -(4)9.99.
030500     05  FILLER                  PIC X(02) VALUE SPACES.
030600     05  FILLER                  PIC X(04) VALUE 'EV: '.
030700     05  WKS-LIN-EDGE            PIC -(3)9.99.
030800     05  FILLER                  PIC X(01) VALUE '%'.
030900     05  FILLER                  PIC X(74) VALUE SPACES.
031000 01  WKS-LINEA-APUESTA.
031100     05  FILLER                  PIC X(03) VALUE SPACES.
031200     05  FILLER                  PIC X(19) VALUE
031300         'Apuesta sugerida: $'.
031400     05  WKS-LIN-APUESTA         PIC Z(4)9.99.
031500     05  FILLER                  PIC X(90) VALUE SPACES.
031600******************************************************************
031700*      PARAMETROS DE ENLACE CON EVB01000 (MANEJO DE BANCA)       *
031800******************************************************************
031900 77  WKS-FUNCION-BANCA            PIC X(06) VALUE SPACES.
032000 77  WKS-EDGE-PARA-BANCA          PIC S9(3)V99 VALUE 0.
032100 77  WKS-APUESTA-CALCULADA        PIC S9(5)V99 VALUE 0.
032200 PROCEDURE DIVISION.
032300******************************************************************
032400*                    0 0 0   P R I N C I P A L                   *
032500******************************************************************
032600 000-PRINCIPAL SECTION.
032700*--> SIS-5620 12/09/2005 (BELQ) EL SWITCH UPSI-0 SE ENCIENDE      SIS-5620
032800*    DESDE EL JCL PARA CORRER EN MODO DE PRUEBA (EDGE MINIMO
032900*    1% Y HASTA 5 APUESTAS EN VEZ DE 3).
033000     IF MODO-PRUEBA
033100        MOVE 5     TO WKS-TOP-N
033200        MOVE 10000 TO WKS-EDGE-MINIMO-ENTERO
033300     ELSE
033400        MOVE 3     TO WKS-TOP-N
033500        MOVE 20000 TO WKS-EDGE-MINIMO-ENTERO
033600     END-IF
033700     PERFORM 100-ABRE-ARCHIVOS
033800*--> EL SORT ORDENA POR CAN-EV-R (LA EV ESCALADA A ENTERO, VER
033900*    REDEFINES DE WKS-EV-INTERNO) EN VEZ DE CAN-EV PORQUE EL
034000*    COMPILADOR ORDENA ENTEROS MAS RAPIDO Y SIN AMBIGUEDAD DE
034100*    REDONDEO QUE UN CAMPO CON DECIMALES.  LA RUTINA DE ENTRADA
034200*    (200) HACE LAS VECES DE LECTURA DE ODDS-FILE Y CALCULO DE
034300*    EV; LA DE SALIDA (600) HACE LAS VECES DE ESCRITURA DEL
034400*    REPORTE, YA CON LOS CANDIDATOS ORDENADOS DE MAYOR A MENOR EV.
034500     SORT WORKFILE
034600         ON DESCENDING KEY CAN-EV-R
034700         INPUT  PROCEDURE IS 200-PROCESA-ODDS-FILE
034800         OUTPUT PROCEDURE IS 600-ESCRIBE-REPORTE-EV
034900     PERFORM 900-CIERRA-ARCHIVOS
035000     STOP RUN.
035100 000-PRINCIPAL-E. EXIT.
035200*
035300******************************************************************
035400*      1 0 0 / 1 1 0 / 9 0 0   -   M A N E J O   D E   A R C H I V *
035500*      APERTURA, LECTURA SECUENCIAL Y CIERRE DE ODDS-FILE Y        *
035600*      BETS-REPORT.  CUALQUIER FILE-STATUS FUERA DE LO ESPERADO    *
035700*      SE REPORTA CON LA RUTINA ESTANDAR DEBD1R00 (VER COPY DE     *
035800*      WKS-PARM-DEBD1R00 EN WORKING-STORAGE).                      *
035900******************************************************************
036000 100-ABRE-ARCHIVOS SECTION.
036100*--> LA APERTURA DE ODDS-FILE Y BETS-REPORT SE VALIDA POR
036200*    SEPARADO PORQUE CADA UNA PUEDE FALLAR POR UNA RAZON DISTINTA
036300*    (ODDS-FILE POR ARCHIVO INEXISTENTE, BETS-REPORT POR ESPACIO
036400*    INSUFICIENTE EN EL DISCO DE SALIDA) Y EL MENSAJE DE CONSOLA
036500*    DEBE DECIR CUAL DE LOS DOS FUE.
036600     OPEN INPUT  ODDS-FILE
036700          OUTPUT BETS-REPORT
036800     IF FS-ODDS-FILE NOT EQUAL 0
036900        MOVE 'OPEN'      TO ACCION
037000        MOVE SPACES      TO LLAVE
037100        MOVE 'ODDSIN'    TO ARCHIVO
037200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037300                              FS-ODDS-FILE, FSE-ODDS-FILE
037400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ODDS-FILE <<<'
037500                UPON CONSOLE
037600*--> RETURN-CODE 91 ES EL CODIGO QUE OPERACIONES BUSCA EN EL JCL
037700*    PARA DISTINGUIR UNA FALLA DE ARCHIVO DE UNA FALLA DE DATOS.
037800        MOVE 91          TO RETURN-CODE
037900        STOP RUN
038000     END-IF
038100     IF FS-BETS-REPORT NOT EQUAL 0
038200        MOVE 'OPEN'      TO ACCION
038300        MOVE SPACES      TO LLAVE
038400        MOVE 'BETSRPT'   TO ARCHIVO
038500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038600                              FS-BETS-REPORT, FSE-BETS-REPORT
038700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR BETS-REPORT <<<'
038800                UPON CONSOLE
038900        MOVE 91          TO RETURN-CODE
039000        STOP RUN
039100     END-IF.
039200 100-ABRE-ARCHIVOS-E. EXIT.
039300*
039400 110-LEE-ODDS-FILE SECTION.
039500*--> LECTURA SECUENCIAL PURA, SIN VUELTA (ESTE PARRAFO SE INVOCA
039600*    DESDE VARIOS PUNTOS: EL ARRANQUE DEL SORT EN 200 Y CADA
039700*    ITERACION DE 215-ACUMULA-COTIZACION, YA QUE EL PROGRAMA
039800*    NECESITA UNA COTIZACION DE ADELANTO PARA DETECTAR EL CAMBIO
039900*    DE JUEGO EN 210-PROCESA-JUEGOS).
040000     READ ODDS-FILE
040100         AT END SET WKS-NO-HAY-MAS-ODDS TO TRUE
040200     END-READ
040300*--> FILE STATUS 10 (FIN DE ARCHIVO) YA SE ATENDIO CON LA CLAUSULA
040400*    AT END DE ARRIBA; AQUI SOLO SE REPORTAN ESTADOS DISTINTOS DE
040500*    00 (EXITO) Y 10 (EOF), ES DECIR, ERRORES REALES DE LECTURA.
040600     IF FS-ODDS-FILE NOT EQUAL 0 AND 10
040700        MOVE 'READ'      TO ACCION
040800        MOVE COT-JUEGO-ID TO LLAVE
040900        MOVE 'ODDSIN'    TO ARCHIVO
041000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041100                              FS-ODDS-FILE, FSE-ODDS-FILE
041200     END-IF.
041300 110-LEE-ODDS-FILE-E. EXIT.
041400*
041500 900-CIERRA-ARCHIVOS SECTION.
041600*--> NO SE VALIDA FILE-STATUS AL CERRAR; ES PRACTICA DEL
041700*    DEPARTAMENTO NO ABORTAR EL JOB POR UN ERROR DE CIERRE CUANDO
041800*    EL PROCESO YA TERMINO DE ESCRIBIR TODO LO QUE TENIA QUE
041900*    ESCRIBIR (VER MISMO CRITERIO EN EVF01000 Y EVS01000).
042000     CLOSE ODDS-FILE
042100           BETS-REPORT.
042200 900-CIERRA-ARCHIVOS-E. EXIT.
042300******************************************************************
042400*      2 0 0   -   E N T R A D A   D E L   S O R T                *
042500*      RECORRE ODDS-FILE COMPLETO, AGRUPADO POR GAME-ID, Y        *
042600*      LIBERA (RELEASE) UNA APUESTA CANDIDATA POR CADA MOMIO      *
042700*      DE BOVADA CON EDGE POSITIVO SOBRE LA LINEA JUSTA.          *
042800******************************************************************
042900 200-PROCESA-ODDS-FILE SECTION.
043000*--> RUTINA DE ENTRADA DEL SORT (VER SORT INPUT PROCEDURE EN
043100*    000-PRINCIPAL).  NO ESCRIBE DIRECTO A WORKFILE; ES
043200*    420-AGREGA-CANDIDATO, LLAMADO DESDE LO MAS PROFUNDO DE ESTA
043300*    CADENA DE PERFORMS, QUIEN HACE EL RELEASE.
043400     PERFORM 110-LEE-ODDS-FILE
043500     PERFORM 210-PROCESA-JUEGOS UNTIL WKS-NO-HAY-MAS-ODDS.
043600 200-PROCESA-ODDS-FILE-E. EXIT.
043700*
043800 210-PROCESA-JUEGOS SECTION.
043900*--> CONTROL-BREAK POR COT-JUEGO-ID.  ODDS-FILE VIENE ORDENADO DE
044000*    ORIGEN (EL PROVEEDOR DE MOMIOS ENTREGA UN BLOQUE COMPLETO DE
044100*    RENGLONES POR JUEGO); ESTE PROGRAMA NO VUELVE A ORDENAR LA
044200*    ENTRADA, SOLO DETECTA EL CAMBIO DE LLAVE PARA SABER CUANDO
044300*    TERMINA UN JUEGO Y EMPIEZA EL SIGUIENTE.
044400     MOVE COT-JUEGO-ID       TO WKS-JUEGO-ID-ACTUAL
044500     MOVE COT-DEPORTE        TO WKS-DEPORTE-ACTUAL
044600     MOVE COT-EQUIPO-LOCAL   TO WKS-LOCAL-ACTUAL
044700     MOVE COT-EQUIPO-VISITA  TO WKS-VISITA-ACTUAL
044800     MOVE COT-FECHA-INICIO   TO WKS-FECHA-JUEGO
044900     MOVE 0                  TO WKS-NUM-COTIZACIONES
045000     PERFORM 215-ACUMULA-COTIZACION
045100         UNTIL WKS-NO-HAY-MAS-ODDS
045200            OR COT-JUEGO-ID NOT EQUAL WKS-JUEGO-ID-ACTUAL
045300     PERFORM 300-CALCULA-LINEA-JUSTA
045400     PERFORM 400-CALCULA-EV-BOVADA.
045500 210-PROCESA-JUEGOS-E. EXIT.
045600*
045700 215-ACUMULA-COTIZACION SECTION.
045800*--> TAB-COT ESTA LIMITADA A 60 OCURRENCIAS (VER OCCURS 1 TO 60
045900*    DEPENDING).  EN LA PRACTICA NINGUN JUEGO TRAE MAS DE 20-25
046000*    COTIZACIONES (UNAS 8 CASAS X 3 MERCADOS), ASI QUE EL LIMITE
046100*    ES HOLGADO; LAS COTIZACIONES DE MAS SIMPLEMENTE SE IGNORAN
046200*    EN VEZ DE ABORTAR EL JOB.
046300     IF WKS-NUM-COTIZACIONES < 60
046400        ADD 1 TO WKS-NUM-COTIZACIONES
046500        SET IDX-COT TO WKS-NUM-COTIZACIONES
046600        MOVE COT-CASA-APUESTAS   TO TC-BOOKMAKER(IDX-COT)
046700        MOVE COT-TIPO-MERCADO    TO TC-TIPO-MERCADO(IDX-COT)
046800        MOVE COT-DESC-RESULTADO  TO TC-DESC-RESULTADO(IDX-COT)
046900        MOVE COT-MOMIO           TO TC-MOMIO(IDX-COT)
047000        MOVE COT-PUNTO           TO TC-PUNTO(IDX-COT)
047100     END-IF
047200     PERFORM 110-LEE-ODDS-FILE.
047300 215-ACUMULA-COTIZACION-E. EXIT.
047400******************************************************************
047500*      3 0 0   -   L I N E A   J U S T A   D E   C O N S E N S O  *
047600*      H2H PROMEDIA PROBABILIDAD IMPLICITA; SPREADS Y TOTALS      *
047700*      PROMEDIAN EL MOMIO AMERICANO CRUDO.                        *
047800******************************************************************
047900 300-CALCULA-LINEA-JUSTA SECTION.
048000     PERFORM 305-INICIALIZA-LINEA-JUSTA
048100         VARYING IDX-MDO FROM 1 BY 1 UNTIL IDX-MDO > 3
048200     PERFORM 310-ACUMULA-LINEA-JUSTA
048300         VARYING IDX-COT FROM 1 BY 1
048400         UNTIL IDX-COT > WKS-NUM-COTIZACIONES
048500     PERFORM 315-FINALIZA-LINEA-JUSTA
048600         VARYING IDX-MDO FROM 1 BY 1 UNTIL IDX-MDO > 3.
048700 300-CALCULA-LINEA-JUSTA-E. EXIT.
048800*
048900 305-INICIALIZA-LINEA-JUSTA SECTION.
049000*--> TAB-MDO TIENE EXACTAMENTE 3 OCURRENCIAS FIJAS, UNA POR CADA
049100*    MERCADO QUE MANEJA EL SISTEMA (H2H, SPREADS, TOTALS).  NO SE
049200*    CONTEMPLAN MERCADOS ADICIONALES; SI EL PROVEEDOR AGREGA UN
049300*    CUARTO MERCADO A FUTURO HABRA QUE AMPLIAR ESTA TABLA.
049400     EVALUATE IDX-MDO
049500         WHEN 1 MOVE 'H2H    ' TO LJ-TIPO-MERCADO(IDX-MDO)
049600         WHEN 2 MOVE 'SPREADS' TO LJ-TIPO-MERCADO(IDX-MDO)
049700         WHEN 3 MOVE 'TOTALS ' TO LJ-TIPO-MERCADO(IDX-MDO)
049800     END-EVALUATE
049900     MOVE 0   TO LJ-SUMA-PROB(IDX-MDO)
050000     MOVE 0   TO LJ-SUMA-MOMIO(IDX-MDO)
050100     MOVE 0   TO LJ-CONTADOR(IDX-MDO)
050200     MOVE 0   TO LJ-MOMIO-JUSTO(IDX-MDO)
050300     MOVE 'N' TO LJ-HAY-LINEA(IDX-MDO).
050400 305-INICIALIZA-LINEA-JUSTA-E. EXIT.
050500*
050600 310-ACUMULA-LINEA-JUSTA SECTION.
050700*--> LA LINEA JUSTA SE PROMEDIA DE DOS MANERAS SEGUN EL MERCADO:
050800*    PARA H2H (MERCADO 1) SE PROMEDIA LA PROBABILIDAD IMPLICITA
050900*    DE CADA CASA Y LUEGO ESA PROBABILIDAD PROMEDIO SE VUELVE A
051000*    CONVERTIR A MOMIO (VER 315/320); PARA SPREADS Y TOTALS
051100*    (MERCADOS 2 Y 3) SE PROMEDIA DIRECTO EL MOMIO AMERICANO
051200*    CRUDO PORQUE AHI EL MOMIO YA REFLEJA EL MARGEN DE LA CASA DE
051300*    FORMA LINEAL Y NO HACE FALTA PASAR POR PROBABILIDAD.
051400     IF TC-MOMIO(IDX-COT) NOT EQUAL 0
051500        PERFORM 340-UBICA-INDICE-MERCADO
051600        IF WKS-INDICE-MERCADO > 0
051700           IF WKS-INDICE-MERCADO EQUAL 1
051800              MOVE TC-MOMIO(IDX-COT)     TO WKS-MOMIO-ENTRADA
051900              PERFORM 330-PROBABILIDAD-DE-MOMIO
052000              ADD WKS-PROBABILIDAD-CALC
052100                 TO LJ-SUMA-PROB(WKS-INDICE-MERCADO)
052200           ELSE
052300              ADD TC-MOMIO(IDX-COT)
052400                 TO LJ-SUMA-MOMIO(WKS-INDICE-MERCADO)
052500           END-IF
052600           ADD 1 TO LJ-CONTADOR(WKS-INDICE-MERCADO)
052700        END-IF
052800     END-IF.
052900 310-ACUMULA-LINEA-JUSTA-E. EXIT.
053000*
053100 315-FINALIZA-LINEA-JUSTA SECTION.
053200*--> SOLO SE MARCA LJ-TIENE-LINEA CUANDO HUBO AL MENOS UNA
053300*    COTIZACION DISTINTA DE BOVADA PARA ESE MERCADO EN ESTE
053400*    JUEGO; SI NINGUNA CASA COTIZO EL MERCADO NO HAY CONSENSO
053500*    CONTRA QUE MEDIR Y 405-EVALUA-COTIZACION SIMPLEMENTE SE
053600*    SALTA ESE MERCADO PARA BOVADA (LJ-TIENE-LINEA QUEDA EN 'N').
053700     IF LJ-CONTADOR(IDX-MDO) > 0
053800        MOVE 'S' TO LJ-HAY-LINEA(IDX-MDO)
053900        IF IDX-MDO EQUAL 1
054000           COMPUTE WKS-PROBABILIDAD-ENTRADA ROUNDED =
054100              LJ-SUMA-PROB(IDX-MDO) / LJ-CONTADOR(IDX-MDO)
054200           PERFORM 320-MOMIO-DE-PROBABILIDAD
054300           MOVE WKS-MOMIO-CALCULADO TO LJ-MOMIO-JUSTO(IDX-MDO)
054400        ELSE
054500           COMPUTE LJ-MOMIO-JUSTO(IDX-MDO) ROUNDED =
054600              LJ-SUMA-MOMIO(IDX-MDO) / LJ-CONTADOR(IDX-MDO)
054700        END-IF
054800     END-IF.
054900 315-FINALIZA-LINEA-JUSTA-E. EXIT.
055000******************************************************************
055100*      3 2 0 / 3 3 0  -  CONVERSIONES MOMIO <-> PROBABILIDAD      *
055200******************************************************************
055300 320-MOMIO-DE-PROBABILIDAD SECTION.
055400*--> SIS-4488 05/04/1994 (MASC) CONVIERTE PROBABILIDAD A MOMIO    SIS-4488
055500*    AMERICANO.  PROB >= 0.5 DA MOMIO NEGATIVO (FAVORITO).
055600     IF WKS-PROBABILIDAD-ENTRADA >= 0.5
055700        COMPUTE WKS-MOMIO-CALCULADO ROUNDED =
055800           0 - ((100 * WKS-PROBABILIDAD-ENTRADA) /
055900                (1 - WKS-PROBABILIDAD-ENTRADA))
056000     ELSE
056100        IF WKS-PROBABILIDAD-ENTRADA > 0
056200           COMPUTE WKS-MOMIO-CALCULADO ROUNDED =
056300              (100 / WKS-PROBABILIDAD-ENTRADA) - 100
056400        ELSE
056500           MOVE 0 TO WKS-MOMIO-CALCULADO
056600        END-IF
056700     END-IF.
056800 320-MOMIO-DE-PROBABILIDAD-E. EXIT.
056900*
057000 330-PROBABILIDAD-DE-MOMIO SECTION.
057100*--> SIS-4488 05/04/1994 (MASC) CONVIERTE MOMIO AMERICANO A       SIS-4488
057200*    PROBABILIDAD IMPLICITA.  SE USA EL VALOR ABSOLUTO DEL
057300*    MOMIO CUANDO ES NEGATIVO (ANTES SALIA CON SIGNO INVERTIDO).
057400     IF WKS-MOMIO-ENTRADA > 0
057500        COMPUTE WKS-PROBABILIDAD-CALC ROUNDED =
057600           100 / (WKS-MOMIO-ENTRADA + 100)
057700     ELSE
057800        IF WKS-MOMIO-ENTRADA < 0
057900           COMPUTE WKS-MOMIO-POSITIVO =
058000              0 - WKS-MOMIO-ENTRADA
058100           COMPUTE WKS-PROBABILIDAD-CALC ROUNDED =
058200              WKS-MOMIO-POSITIVO / (WKS-MOMIO-POSITIVO + 100)
058300        ELSE
058400           MOVE 0 TO WKS-PROBABILIDAD-CALC
058500        END-IF
058600     END-IF.
058700 330-PROBABILIDAD-DE-MOMIO-E. EXIT.
058800*
058900 335-PROBABILIDAD-JUSTA SECTION.
059000*--> SIS-6158 09/2001 (BELQ) CONVIERTE LA LINEA JUSTA (F) DEL     SIS-6158
059100*    MERCADO A SU PROBABILIDAD IMPLICITA p(F).  ES UN PARRAFO
059200*    APARTE DE 330 PORQUE F PUEDE TRAER CENTAVOS DE MOMIO (VER
059300*    LOS CAMPOS WKS-MOMIO-JUSTO-* ARRIBA); LA FORMULA ES LA
059400*    MISMA CONVERSION MOMIO AMERICANO -> PROBABILIDAD DE 330.
059500     IF WKS-MOMIO-JUSTO-ENTRADA > 0
059600        COMPUTE WKS-PROBABILIDAD-JUSTA ROUNDED =
059700           100 / (WKS-MOMIO-JUSTO-ENTRADA + 100)
059800     ELSE
059900        IF WKS-MOMIO-JUSTO-ENTRADA < 0
060000           COMPUTE WKS-MOMIO-JUSTO-POSITIVO =
060100              0 - WKS-MOMIO-JUSTO-ENTRADA
060200           COMPUTE WKS-PROBABILIDAD-JUSTA ROUNDED =
060300              WKS-MOMIO-JUSTO-POSITIVO /
060400                 (WKS-MOMIO-JUSTO-POSITIVO + 100)
060500        ELSE
060600           MOVE 0 TO WKS-PROBABILIDAD-JUSTA
060700        END-IF
060800     END-IF.
060900 335-PROBABILIDAD-JUSTA-E. EXIT.
061000*
061100 340-UBICA-INDICE-MERCADO SECTION.
061200*--> TRADUCE EL TEXTO DEL MERCADO (TC-TIPO-MERCADO) AL SUBINDICE
061300*    NUMERICO DE TAB-MDO/TAB-LINEA-JUSTA.  SE INVOCA TANTO DESDE
061400*    310 (AL ACUMULAR) COMO DESDE 405 (AL EVALUAR EV DE BOVADA)
061500*    PARA QUE AMBOS LADOS USEN SIEMPRE EL MISMO CRITERIO.
061600     MOVE 0 TO WKS-INDICE-MERCADO
061700     EVALUATE TC-TIPO-MERCADO(IDX-COT)
061800        WHEN 'H2H    ' MOVE 1 TO WKS-INDICE-MERCADO
061900        WHEN 'SPREADS' MOVE 2 TO WKS-INDICE-MERCADO
062000        WHEN 'TOTALS ' MOVE 3 TO WKS-INDICE-MERCADO
062100        WHEN OTHER     MOVE 0 TO WKS-INDICE-MERCADO
062200     END-EVALUATE.
062300 340-UBICA-INDICE-MERCADO-E. EXIT.
062400******************************************************************
062500*      4 0 0   -   E V A L U A C I O N   D E   E V   B O V A D A  *
062600******************************************************************
062700 400-CALCULA-EV-BOVADA SECTION.
062800     PERFORM 405-EVALUA-COTIZACION
062900         VARYING IDX-COT FROM 1 BY 1
063000         UNTIL IDX-COT > WKS-NUM-COTIZACIONES.
063100 400-CALCULA-EV-BOVADA-E. EXIT.
063200*
063300 405-EVALUA-COTIZACION SECTION.
063400*--> SIS-5388 05/03/2003 (BELQ) SE NORMALIZA A MAYUSCULAS ANTES   SIS-5388
063500*    DE COMPARAR CONTRA "BOVADA".
063600     MOVE SPACES TO WKS-CASA-COMPARAR
063700     IF TC-BOOKMAKER(IDX-COT) IS CLASE-CASA-APUESTAS
063800        MOVE TC-BOOKMAKER(IDX-COT) TO WKS-CASA-COMPARAR
063900        INSPECT WKS-CASA-COMPARAR CONVERTING
064000           'abcdefghijklmnopqrstuvwxyz'
064100        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064200     END-IF
064300     IF WKS-CASA-COMPARAR(1:6) EQUAL 'BOVADA'
064400        AND TC-MOMIO(IDX-COT) NOT EQUAL 0
064500        PERFORM 340-UBICA-INDICE-MERCADO
064600        IF WKS-INDICE-MERCADO > 0
064700           IF LJ-TIENE-LINEA(WKS-INDICE-MERCADO)
064800              PERFORM 410-EVALUA-EV-BOVADA
064900           END-IF
065000        END-IF
065100     END-IF.
065200 405-EVALUA-COTIZACION-E. EXIT.
065300*
065400 410-EVALUA-EV-BOVADA SECTION.
065500*    CALCULA EL VALOR ESPERADO DEL MOMIO DE BOVADA (B) CONTRA SU
065600*    PROPIA PROBABILIDAD IMPLICITA p(B) EN LA FORMULA DE PAGO.
065700*    SIS-6158 09/2001 (BELQ) LA COMPUERTA A CERO NO ES SOBRE      SIS-6158
065800*    p(B) SINO SOBRE p(F), LA PROBABILIDAD DE LA LINEA JUSTA DEL
065900*    MERCADO (VER 335-PROBABILIDAD-JUSTA) -- ASI LO HACE EL
066000*    PROGRAMA FUENTE ORIGINAL, QUE NUNCA REVISA p(B) A CERO
066100*    PORQUE B = 0 YA SE DESCARTA ANTES EN 405.  LA LINEA JUSTA
066200*    NO PARTICIPA EN LA FORMULA DE EV, SOLO EN ESTA COMPUERTA.
066300     MOVE LJ-MOMIO-JUSTO(WKS-INDICE-MERCADO) TO
066400          WKS-MOMIO-JUSTO-ENTRADA
066500     PERFORM 335-PROBABILIDAD-JUSTA
066600     IF WKS-PROBABILIDAD-JUSTA EQUAL 0
066700        MOVE 0 TO WKS-EV-INTERNO
066800     ELSE
066900        MOVE TC-MOMIO(IDX-COT) TO WKS-MOMIO-ENTRADA
067000        PERFORM 330-PROBABILIDAD-DE-MOMIO
067100        IF WKS-MOMIO-ENTRADA > 0
067200           MOVE WKS-MOMIO-ENTRADA TO WKS-PAGO-CALCULADO
067300        ELSE
067400           COMPUTE WKS-MOMIO-POSITIVO =
067500              0 - WKS-MOMIO-ENTRADA
067600           COMPUTE WKS-PAGO-CALCULADO ROUNDED =
067700              10000 / WKS-MOMIO-POSITIVO
067800        END-IF
067900        COMPUTE WKS-EV-INTERNO ROUNDED =
068000           (WKS-PROBABILIDAD-CALC * WKS-PAGO-CALCULADO / 100)
068100           - (1 - WKS-PROBABILIDAD-CALC)
068200     END-IF
068300     IF WKS-EV-INTERNO-R NOT LESS THAN WKS-EDGE-MINIMO-ENTERO
068400        PERFORM 420-AGREGA-CANDIDATO
068500     END-IF.
068600 410-EVALUA-EV-BOVADA-E. EXIT.
068700*
068800 420-AGREGA-CANDIDATO SECTION.
068900*--> RELEASE ESCRIBE EL REGISTRO CANDIDATO AL ARCHIVO INTERMEDIO
069000*    DEL SORT (SD WORKFILE, COPY EVCAND) EN VEZ DE A UN ARCHIVO
069100*    PROPIO; EL SORT LOS ORDENA POR CAN-EV-R DESCENDENTE Y LOS
069200*    ENTREGA YA ORDENADOS A LA RUTINA DE SALIDA 600 (VER SENTENCIA
069300*    SORT EN 000-PRINCIPAL).  ASI SE EVITA UNA TABLA EN MEMORIA
069400*    PARA ORDENAR TODAS LAS APUESTAS CANDIDATAS DEL DIA.
069500     IF WKS-NUM-CANDIDATOS < 99999
069600        ADD 1 TO WKS-NUM-CANDIDATOS
069700     END-IF
069800     PERFORM 430-CONSTRUYE-ETIQUETA-JUEGO
069900     MOVE WKS-ETIQUETA-JUEGO       TO CAN-DESC-JUEGO
070000     MOVE TC-TIPO-MERCADO(IDX-COT) TO CAN-TIPO-MERCADO
070100     MOVE TC-DESC-RESULTADO(IDX-COT) TO CAN-DESC-RESULTADO
070200     MOVE TC-MOMIO(IDX-COT)        TO CAN-MOMIO-BOVADA
070300     MOVE LJ-MOMIO-JUSTO(WKS-INDICE-MERCADO) TO CAN-MOMIO-JUSTO
070400     MOVE WKS-EV-INTERNO           TO CAN-EV
070500     COMPUTE CAN-PORCENTAJE-EDGE ROUNDED =
070600        WKS-EV-INTERNO * 100
070700     MOVE 0                        TO CAN-APUESTA-RECOM
070800     RELEASE REG-CANDIDATO.
070900 420-AGREGA-CANDIDATO-E. EXIT.
071000******************************************************************
071100*      4 3 0 / 4 6 0   -   E T I Q U E T A   D E L   J U E G O    *
071200*      SIS-4719 03/11/1996 (JPLR) SE ARMA "<LOCAL> VS <VISITA>"   *
071300*      RECORTANDO ESPACIOS FINALES SIN ROMPER NOMBRES DE VARIAS   *
071400*      PALABRAS (NO SE USA STRING DELIMITED BY SPACE DIRECTO).    *
071500******************************************************************
071600 430-CONSTRUYE-ETIQUETA-JUEGO SECTION.
071700     MOVE WKS-LOCAL-ACTUAL   TO WKS-CAMPO-A-RECORTAR
071800*--> SIS-6041 06/2001 (JPLR) 460 THRU 465 RECORTA UN CAMPO EN     SIS-6041
071900*    UNA SOLA VUELTA DE RANGO.
072000     PERFORM 460-QUITA-ESPACIOS THRU 465-BUSCA-FIN-CAMPO-E
072100     MOVE WKS-LONGITUD-RESULTADO TO WKS-LONGITUD-LOCAL
072200     MOVE WKS-VISITA-ACTUAL  TO WKS-CAMPO-A-RECORTAR
072300     PERFORM 460-QUITA-ESPACIOS THRU 465-BUSCA-FIN-CAMPO-E
072400     MOVE WKS-LONGITUD-RESULTADO TO WKS-LONGITUD-VISITA
072500     MOVE SPACES TO WKS-ETIQUETA-JUEGO
072600     MOVE 1      TO WKS-PUNTERO-ETIQUETA
072700     IF WKS-LONGITUD-LOCAL > 0
072800        STRING WKS-LOCAL-ACTUAL(1:WKS-LONGITUD-LOCAL)
072900               DELIMITED BY SIZE
073000               INTO WKS-ETIQUETA-JUEGO
073100               WITH POINTER WKS-PUNTERO-ETIQUETA
073200     END-IF
073300     STRING ' vs ' DELIMITED BY SIZE
073400            INTO WKS-ETIQUETA-JUEGO
073500            WITH POINTER WKS-PUNTERO-ETIQUETA
073600     IF WKS-LONGITUD-VISITA > 0
073700        STRING WKS-VISITA-ACTUAL(1:WKS-LONGITUD-VISITA)
073800               DELIMITED BY SIZE
073900               INTO WKS-ETIQUETA-JUEGO
074000               WITH POINTER WKS-PUNTERO-ETIQUETA
074100     END-IF.
074200 430-CONSTRUYE-ETIQUETA-JUEGO-E. EXIT.
074300*
074400 460-QUITA-ESPACIOS SECTION.
074500     MOVE 20 TO WKS-PUNTERO-CAMPO
074600     PERFORM 465-BUSCA-FIN-CAMPO
074700         UNTIL WKS-PUNTERO-CAMPO EQUAL 0
074800            OR WKS-CAMPO-A-RECORTAR(WKS-PUNTERO-CAMPO:1)
074900               NOT EQUAL SPACE
075000     MOVE WKS-PUNTERO-CAMPO TO WKS-LONGITUD-RESULTADO.
075100 460-QUITA-ESPACIOS-E. EXIT.
075200*
075300 465-BUSCA-FIN-CAMPO SECTION.
075400     SUBTRACT 1 FROM WKS-PUNTERO-CAMPO.
075500 465-BUSCA-FIN-CAMPO-E. EXIT.
075600******************************************************************
075700*      6 0 0   -   S A L I D A   D E L   S O R T                  *
075800*      RECIBE (RETURN) LAS APUESTAS EN ORDEN DESCENDENTE DE EV,   *
075900*      SE QUEDA CON LAS PRIMERAS WKS-TOP-N Y ESCRIBE EL REPORTE.  *
076000******************************************************************
076100 600-ESCRIBE-REPORTE-EV SECTION.
076200     MOVE 0 TO WKS-CONTADOR-IMPRESO
076300     PERFORM 610-RECIBE-CANDIDATO
076400         UNTIL WKS-NO-HAY-MAS-CANDIDATOS
076500            OR WKS-CONTADOR-IMPRESO EQUAL WKS-TOP-N
076600     PERFORM 620-IMPRIME-REPORTE.
076700 600-ESCRIBE-REPORTE-EV-E. EXIT.
076800*
076900 610-RECIBE-CANDIDATO SECTION.
077000*--> RETURN LEE EL SIGUIENTE REGISTRO YA ORDENADO POR EL SORT
077100*    (DESCENDENTE POR CAN-EV-R); COMO EL PROGRAMA SOLO NECESITA
077200*    LAS PRIMERAS WKS-TOP-N APUESTAS, LA CONDICION UNTIL DE
077300*    600-ESCRIBE-REPORTE-EV DETIENE LA LECTURA APENAS SE ALCANZA
077400*    EL TOPE; EL RESTO DE LOS CANDIDATOS ORDENADOS POR EL SORT
077500*    NUNCA SE LLEGAN A LEER.
077600     RETURN WORKFILE
077700         AT END SET WKS-NO-HAY-MAS-CANDIDATOS TO TRUE
077800     END-RETURN
077900     IF NOT WKS-NO-HAY-MAS-CANDIDATOS
078000        ADD 1 TO WKS-CONTADOR-IMPRESO
078100        SET IDX-SEL TO WKS-CONTADOR-IMPRESO
078200        MOVE CAN-DESC-JUEGO         TO TCS-DESC-JUEGO(IDX-SEL)
078300        MOVE CAN-TIPO-MERCADO       TO TCS-TIPO-MERCADO(IDX-SEL)
078400        MOVE CAN-DESC-RESULTADO     TO TCS-DESC-RESULTADO(IDX-SEL)
078500        MOVE CAN-MOMIO-BOVADA       TO TCS-MOMIO-BOVADA(IDX-SEL)
078600        MOVE CAN-MOMIO-JUSTO        TO TCS-MOMIO-JUSTO(IDX-SEL)
078700        MOVE CAN-PORCENTAJE-EDGE    TO TCS-EDGE-PCT(IDX-SEL)
078800        PERFORM 700-RECOMIENDA-APUESTA
078900        MOVE WKS-APUESTA-CALCULADA  TO TCS-APUESTA-RECOM(IDX-SEL)
079000     END-IF.
079100 610-RECIBE-CANDIDATO-E. EXIT.
079200*
079300 620-IMPRIME-REPORTE SECTION.
079400*--> SI NO SE ENCONTRO NINGUNA APUESTA CON EDGE SUFICIENTE SE
079500*    IMPRIME UN RENGLON INFORMATIVO EN VEZ DE DEJAR EL REPORTE
079600*    VACIO, PARA QUE EL USUARIO DE OPERACIONES SEPA QUE EL
079700*    PROCESO CORRIO BIEN Y SIMPLEMENTE NO HUBO CANDIDATOS.
079800     IF WKS-CONTADOR-IMPRESO EQUAL 0
079900        MOVE SPACES TO REG-LINEA-REPORTE
080000        MOVE 'No qualifying EV bets found today.' TO LIN-TEXTO
080100        WRITE REG-LINEA-REPORTE
080200     ELSE
080300        MOVE SPACES TO REG-LINEA-REPORTE
080400        MOVE 'Top EV Bets:' TO LIN-TEXTO
080500        WRITE REG-LINEA-REPORTE
080600        PERFORM 630-IMPRIME-CANDIDATO
080700            VARYING IDX-SEL FROM 1 BY 1
080800            UNTIL IDX-SEL > WKS-CONTADOR-IMPRESO
080900     END-IF.
081000 620-IMPRIME-REPORTE-E. EXIT.
081100*
081200 630-IMPRIME-CANDIDATO SECTION.
081300*--> CADA APUESTA CANDIDATA OCUPA TRES RENGLONES IMPRESOS
081400*    (DETALLE DEL JUEGO, MOMIOS BOVADA/JUSTO CON EL PORCENTAJE DE
081500*    EDGE, Y EL MONTO SUGERIDO A APOSTAR).  SE ESCRIBEN POR
081600*    SEPARADO PORQUE WKS-LINEA-DETALLE, WKS-LINEA-MOMIOS Y
081700*    WKS-LINEA-APUESTA SON GRUPOS DE IMPRESION INDEPENDIENTES.
081800     MOVE SPACES             TO WKS-LINEA-DETALLE
081900     MOVE IDX-SEL             TO WKS-LIN-NUM
082000     MOVE TCS-DESC-JUEGO(IDX-SEL)     TO WKS-LIN-JUEGO
082100     MOVE TCS-TIPO-MERCADO(IDX-SEL)   TO WKS-LIN-MERCADO
082200     MOVE TCS-DESC-RESULTADO(IDX-SEL) TO WKS-LIN-RESULTADO
082300     MOVE SPACES              TO REG-LINEA-REPORTE
082400     MOVE WKS-LINEA-DETALLE   TO LIN-TEXTO
082500     WRITE REG-LINEA-REPORTE
082600     MOVE SPACES              TO WKS-LINEA-MOMIOS
082700     MOVE TCS-MOMIO-BOVADA(IDX-SEL)   TO WKS-LIN-BOVADA
082800     MOVE TCS-MOMIO-JUSTO(IDX-SEL)    TO WKS-LIN-FAIR
082900     MOVE TCS-EDGE-PCT(IDX-SEL)       TO WKS-LIN-EDGE
083000     MOVE SPACES              TO REG-LINEA-REPORTE
083100     MOVE WKS-LINEA-MOMIOS    TO LIN-TEXTO
083200     WRITE REG-LINEA-REPORTE
083300     MOVE SPACES              TO WKS-LINEA-APUESTA
083400     MOVE TCS-APUESTA-RECOM(IDX-SEL)  TO WKS-LIN-APUESTA
083500     MOVE SPACES              TO REG-LINEA-REPORTE
083600     MOVE WKS-LINEA-APUESTA   TO LIN-TEXTO
083700     WRITE REG-LINEA-REPORTE.
083800 630-IMPRIME-CANDIDATO-E. EXIT.
083900******************************************************************
084000*      7 0 0   -   E N L A C E   C O N   L A   B A N C A          *
084100*      SIS-4602 19/07/1995 (JPLR) SOLICITA A EVB01000 EL MONTO    SIS-4602
084200*      SUGERIDO A APOSTAR SEGUN EL EDGE Y EL SALDO VIGENTE.       *
084300******************************************************************
084400 700-RECOMIENDA-APUESTA SECTION.
084500*--> SE PASA LA FUNCION 'STAKE ' (CON EL RELLENO DE ESPACIOS QUE
084600*    ESPERA EL LINKAGE DE EVB01000) Y EL EDGE PORCENTUAL DE ESTA
084700*    APUESTA; EVB01000 DECIDE EL MONTO SEGUN EL SALDO VIGENTE DE
084800*    LA BANCA (1% DEL SALDO SI EL EDGE ES >= 2%, VER SIS-4602) Y
084900*    LO REGRESA EN WKS-APUESTA-CALCULADA SIN QUE ESTE PROGRAMA
085000*    TENGA QUE CONOCER LOS DETALLES DEL CALCULO DE LA BANCA.
085100     MOVE 'STAKE '            TO WKS-FUNCION-BANCA
085200     MOVE TCS-EDGE-PCT(IDX-SEL) TO WKS-EDGE-PARA-BANCA
085300     MOVE 0                   TO WKS-APUESTA-CALCULADA
085400     CALL 'EVB01000' USING WKS-FUNCION-BANCA
085500                           WKS-EDGE-PARA-BANCA
085600                           WKS-APUESTA-CALCULADA.
085700 700-RECOMIENDA-APUESTA-E. EXIT.
