000100******************************************************************
000200*               C O P Y   E V B A N K                            *
000300*----------------------------------------------------------------*
000400* SISTEMA     : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* MIEMBRO     : EVBANK                                           *
000600* DESCRIPCION : LAYOUT DEL ESTADO DE LA BANCA (REGISTRO UNICO).  *
000700*             : ARCHIVO BANKROLL-FILE, LONGITUD 23 (FIJA).       *
000800* USADO POR   : EVB01000                                         *
000900******************************************************************
001000 01  REG-BANCA.
001100     05  BAN-MONTO-INICIAL       PIC S9(7)V99.
001200     05  BAN-MONTO-ACTUAL        PIC S9(7)V99.
001300*--> REDEFINE PARA SEPARAR ENTEROS Y CENTAVOS AL IMPRIMIR SALDO
001400     05  BAN-MONTO-ACTUAL-R REDEFINES BAN-MONTO-ACTUAL.
001500         10  BAN-ACTUAL-ENTERO   PIC S9(7).
001600         10  BAN-ACTUAL-CENTAVOS PIC 9(02).
001700     05  BAN-APUESTAS-COLOC      PIC 9(05).
001800*--> SIS-6112 08/2001 (JPLR) APUESTAS-COLOC A 9(05) (CONTADOR DE  SIS-6112
001900*    4 DIGITOS SE QUEDABA CORTO); YA NO QUEDA BYTE DE RESERVA.
