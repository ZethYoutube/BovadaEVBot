000100******************************************************************
000200* FECHA       : 05/04/1994                                       *
000300* PROGRAMADOR : MARIO ALEXANDER SIC COY (MASC)                   *
000400* APLICACION  : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* PROGRAMA    : EVB01000                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : ADMINISTRA EL REGISTRO UNICO DE LA BANCA         *
000800*             : (BANKROLL-FILE).  RECIBE UN CODIGO DE FUNCION Y  *
000900*             : SEGUN EL CASO SUGIERE UNA APUESTA (STAKE),       *
001000*             : REGISTRA EL RESULTADO NETO DE UNA APUESTA YA     *
001100*             : LIQUIDADA (SETTLE) O DEVUELVE EL SALDO/ROI       *
001200*             : VIGENTES PARA EL REPORTE DE RESUMEN (SUMRY).     *
001300* ARCHIVOS    : BANKROLL-FILE=E/S                                *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 05/04/1994                                       *
001600* PROYECTO    : SIS-4471                                         *
001700* NOMBRE      : ADMINISTRADOR DE BANCA                           *
001800******************************************************************
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 05/04/1994 MASC SIS-4471 VERSION INICIAL.  SOLO FUNCION STAKE
002200*            (RECOMENDACION DE APUESTA).
002300* 19/07/1995 JPLR SIS-4488 SE AGREGA LA FUNCION SETTLE PARA QUE
002400*            EL PROCESO DE RESUMEN ACTUALICE EL SALDO DE LA
002500*            BANCA CON LA GANANCIA/PERDIDA NETA YA LIQUIDADA.
002600* 03/11/1996 JPLR SIS-4719 SE AGREGA LA FUNCION SUMRY (SALDO,
002700*            ROI Y NUMERO DE APUESTAS COLOCADAS) PARA EL
002800*            REPORTE DE RESUMEN.
002900* 11/12/1998 ORCT SIS-5021 REVISION DE FIN DE SIGLO (AAAA).  NO
003000*            SE ENCONTRARON VENTANAS DE FECHA DE 2 DIGITOS.
003100* 22/01/1999 ORCT SIS-5021 CIERRE DE REVISION AAAA.
003200* 17/07/2001 BELQ SIS-5210 SE ESTANDARIZA EL LIMITE DE EDGE
003300*            MINIMO PARA SUGERIR APUESTA EN 2.00 (2%), IGUAL
003400*            QUE EN EVN01000.
003500* 14/05/2004 BELQ SIS-5602 SI EL SALDO DE LA BANCA SE AGOTA
003600*            (CERO O NEGATIVO) YA NO SE SUGIEREN APUESTAS.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     EVB01000.
004000 AUTHOR.         MARIO ALEXANDER SIC COY.
004100 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO DE SISTEMAS.
004200 DATE-WRITTEN.   05/04/1994.
004300 DATE-COMPILED.
004400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BANKROLL-FILE ASSIGN TO BANCADAT
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE  IS SEQUENTIAL
005400            FILE STATUS  IS FS-BANKROLL-FILE
005500                            FSE-BANKROLL-FILE.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*   REGISTRO UNICO DEL ESTADO DE LA BANCA.
005900 FD  BANKROLL-FILE.
006000     COPY EVBANK.
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006400******************************************************************
006500 01  WKS-FS-STATUS.
006600     02  FS-BANKROLL-FILE        PIC 9(02) VALUE ZEROES.
006700     02  FSE-BANKROLL-FILE.
006800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007100 01  WKS-PARM-DEBD1R00.
007200     02  PROGRAMA                PIC X(08) VALUE 'EVB01000'.
007300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
007400     02  ACCION                  PIC X(06) VALUE SPACES.
007500     02  LLAVE                   PIC X(20) VALUE SPACES.
007600*--> UNICO SWITCH DEL PROGRAMA: DISTINGUE SI BANKROLL-FILE YA
007700*    TRAIA UN REGISTRO (BANCA-EXISTIA) O SI ESTA CORRIDA ES LA
007800*    QUE LO DA DE ALTA POR PRIMERA VEZ.
007900 01  WKS-SWITCHES.
008000     05  WKS-HAY-REGISTRO        PIC X(01) VALUE 'N'.
008100         88  WKS-BANCA-EXISTIA          VALUE 'S'.
008200     05  FILLER                  PIC X(01) VALUE SPACES.
008300******************************************************************
008400*      MONTO INICIAL DE LA BANCA CUANDO NO EXISTE EL ARCHIVO     *
008500******************************************************************
008600*--> UNICA CONSTANTE DE NEGOCIO CODIFICADA EN EL PROGRAMA; LOS
008700*    DEMAS PARAMETROS (EDGE MINIMO, PORCENTAJE DE APUESTA) TAMBIEN
008800*    SON CONSTANTES 77 PORQUE NUNCA CAMBIARON DESDE SU ALTA.
008900 77  WKS-SALDO-INICIAL-DEFECTO   PIC S9(7)V99 VALUE 20.00.
009000 01  WKS-ROI-CALCULADO           PIC S9(3)V99 VALUE 0.
009100*--> REDEFINE PARA VALIDAR EL SIGNO DEL ROI POR SEPARADO ANTES
009200*    DE MOVERLO AL PARAMETRO DE SALIDA (ROI NEGATIVO ES VALIDO).
009300 01  WKS-ROI-CALCULADO-R REDEFINES WKS-ROI-CALCULADO.
009400     05  WKS-ROI-SIGNO           PIC X(01).
009500     05  WKS-ROI-VALOR           PIC 9(04).
009600*--> SIS-5210: MISMO 2.00 (2%) QUE EL FILTRO DE EVN01000, PARA
009700*    QUE UNA APUESTA QUE YA PASO EL FILTRO DE EV NO SEA RECHAZADA
009800*    OTRA VEZ AQUI POR UN LIMITE DISTINTO.
009900 77  WKS-EDGE-MINIMO-BANCA       PIC S9(3)V99 VALUE 2.00.
010000*--> PORCENTAJE FIJO DE LA BANCA QUE SE ARRIESGA POR APUESTA
010100*    (STAKING FIJO, NO KELLY); VER 300-CALCULA-APUESTA.
010200 77  WKS-PORCENTAJE-APUESTA      PIC V999 VALUE .010.
010300******************************************************************
010400*      PARAMETROS DE ENLACE COMPARTIDOS POR LAS TRES FUNCIONES   *
010500******************************************************************
010600*--> LOS DOS PROGRAMAS QUE HACEN CALL A ESTA SUBRUTINA (EVN01000
010700*    Y EVS01000) DEBEN MANDAR ESTE MISMO GRUPO DE PARAMETROS EN
010800*    ESTE ORDEN, AUNQUE NO TODOS APLIQUEN A LA FUNCION QUE
010900*    ESTAN PIDIENDO (P.EJ. STAKE NO LLENA LK-NUM-APUESTAS).
011000 LINKAGE SECTION.
011100 01  LK-FUNCION                  PIC X(06).
011200 01  LK-EDGE-PORCENTAJE          PIC S9(3)V99.
011300*--> REDEFINE PARA DESPLEGAR EL EDGE RECIBIDO SIN SIGNO EN LOS
011400*    MENSAJES DE CONSOLA CUANDO SE RECHAZA LA APUESTA POR EDGE
011500*    INSUFICIENTE.
011600 01  LK-EDGE-PORCENTAJE-R REDEFINES LK-EDGE-PORCENTAJE
011700                           PIC 9(05).
011800 01  LK-MONTO-APUESTA            PIC S9(5)V99.
011900 01  LK-MONTO-NETO               PIC S9(7)V99.
012000*--> REDEFINE PARA DESPLEGAR EN CONSOLA SI LA APUESTA LIQUIDADA
012100*    FUE GANADA O PERDIDA SIN ARITMETICA DE SIGNO ADICIONAL.
012200 01  LK-MONTO-NETO-R REDEFINES LK-MONTO-NETO.
012300     05  LK-NETO-SIGNO           PIC X(01).
012400     05  LK-NETO-VALOR           PIC 9(08).
012500 01  LK-SALDO-INICIAL            PIC S9(7)V99.
012600 01  LK-SALDO-ACTUAL             PIC S9(7)V99.
012700 01  LK-ROI-PORCENTAJE           PIC S9(3)V99.
012800 01  LK-NUM-APUESTAS             PIC 9(05).
012900 PROCEDURE DIVISION USING LK-FUNCION
013000                          LK-EDGE-PORCENTAJE
013100                          LK-MONTO-APUESTA
013200                          LK-MONTO-NETO
013300                          LK-SALDO-INICIAL
013400                          LK-SALDO-ACTUAL
013500                          LK-ROI-PORCENTAJE
013600                          LK-NUM-APUESTAS.
013700******************************************************************
013800*                    0 0 0   P R I N C I P A L                   *
013900******************************************************************
014000 000-PRINCIPAL SECTION.
014100*--> TRES FUNCIONES COMPARTEN EL MISMO LINKAGE Y EL MISMO
014200*    REGISTRO UNICO DE LA BANCA: STAKE SUGIERE MONTO A APOSTAR
014300*    (LLAMADA DESDE EVN01000), SETTLE ACTUALIZA EL SALDO CON UNA
014400*    APUESTA YA LIQUIDADA, Y SUMRY REGRESA SALDO/ROI PARA EL
014500*    REPORTE DE RESUMEN (LLAMADA DESDE EVS01000).
014600     PERFORM 100-ABRE-ARCHIVOS
014700*--> SIS-6041 06/2001 (JPLR) SI LA BANCA YA EXISTE SE SALTA CON   SIS-6041
014800*    GO TO EL ALTA INICIAL (150) DENTRO DEL MISMO RANGO.
014900     PERFORM 110-LEE-BANCA THRU 150-INICIALIZA-BANCA-E
015000     EVALUATE LK-FUNCION
015100         WHEN 'STAKE '
015200             PERFORM 300-CALCULA-APUESTA
015300         WHEN 'SETTLE'
015400             PERFORM 400-REGISTRA-RESULTADO
015500             PERFORM 800-GRABA-BANCA
015600         WHEN 'SUMRY '
015700             PERFORM 500-CALCULA-ROI
015800         WHEN OTHER
015900             CONTINUE
016000     END-EVALUATE
016100     PERFORM 900-CIERRA-ARCHIVOS
016200     EXIT PROGRAM.
016300 000-PRINCIPAL-E. EXIT.
016400*
016500 100-ABRE-ARCHIVOS SECTION.
016600*--> BANKROLL-FILE ES UN REGISTRO UNICO (LA BANCA), NO UN
016700*    MAESTRO; SE ABRE I-O PORQUE ESTA MISMA CORRIDA PUEDE LEER EL
016800*    SALDO Y LUEGO REESCRIBIRLO (VER 800-GRABA-BANCA).  FILE
016900*    STATUS 35 (ARCHIVO NO EXISTE) SOLO OCURRE LA PRIMERA VEZ QUE
017000*    CORRE EL SISTEMA; SE CREA VACIO Y SE REABRE I-O.
017100     OPEN I-O BANKROLL-FILE
017200     IF FS-BANKROLL-FILE EQUAL 35
017300        OPEN OUTPUT BANKROLL-FILE
017400        CLOSE       BANKROLL-FILE
017500        OPEN I-O    BANKROLL-FILE
017600     END-IF
017700     IF FS-BANKROLL-FILE NOT EQUAL 0
017800        MOVE 'OPEN'       TO ACCION
017900        MOVE SPACES       TO LLAVE
018000        MOVE 'BANCADAT'   TO ARCHIVO
018100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018200                        FS-BANKROLL-FILE, FSE-BANKROLL-FILE
018300        DISPLAY '>>> EVB01000 NO PUDO ABRIR BANKROLL-FILE <<<'
018400                UPON CONSOLE
018500     END-IF.
018600 100-ABRE-ARCHIVOS-E. EXIT.
018700*
018800 110-LEE-BANCA SECTION.
018900*--> SI HAY REGISTRO (BANCA-EXISTIA) SE BRINCA CON GO TO HASTA LA
019000*    SALIDA DEL RANGO 110 THRU 150, SIN PASAR POR 150-INICIALIZA-
019100*    BANCA; SI AT END, EL CONTROL CAE POR SU CUENTA A 150 Y DA DE
019200*    ALTA EL REGISTRO CON EL SALDO INICIAL POR DEFECTO.
019300     MOVE 'N' TO WKS-HAY-REGISTRO
019400     READ BANKROLL-FILE
019500         AT END CONTINUE
019600         NOT AT END
019700             SET WKS-BANCA-EXISTIA TO TRUE
019800             GO TO 150-INICIALIZA-BANCA-E
019900     END-READ.
020000 110-LEE-BANCA-E. EXIT.
020100*
020200 150-INICIALIZA-BANCA SECTION.
020300*--> SOLO SE EJECUTA LA PRIMERA VEZ (ARCHIVO RECIEN CREADO EN
020400*    100-ABRE-ARCHIVOS); WKS-SALDO-INICIAL-DEFECTO ES EL UNICO
020500*    VALOR CONFIGURABLE DE ARRANQUE, NO VIENE POR LINKAGE.
020600     MOVE WKS-SALDO-INICIAL-DEFECTO TO BAN-MONTO-INICIAL
020700     MOVE WKS-SALDO-INICIAL-DEFECTO TO BAN-MONTO-ACTUAL
020800     MOVE 0                         TO BAN-APUESTAS-COLOC
020900     WRITE REG-BANCA.
021000 150-INICIALIZA-BANCA-E. EXIT.
021100*
021200 900-CIERRA-ARCHIVOS SECTION.
021300*--> NO SE VALIDA FILE-STATUS AL CERRAR, MISMA CONVENCION QUE EL
021400*    RESTO DE LOS PROGRAMAS DEL SISTEMA.
021500     CLOSE BANKROLL-FILE.
021600 900-CIERRA-ARCHIVOS-E. EXIT.
021700******************************************************************
021800*      3 0 0   -   R E C O M E N D A C I O N   D E   A P U E S T A
021900*      SIS-5210 17/07/2001 (BELQ) EDGE MINIMO 2.00.               SIS-5210
022000*      SIS-5602 14/05/2004 (BELQ) BANCA AGOTADA NO APUESTA.       SIS-5602
022100******************************************************************
022200 300-CALCULA-APUESTA SECTION.
022300*--> EL MONTO SUGERIDO ES SIEMPRE WKS-PORCENTAJE-APUESTA (1%) DEL
022400*    SALDO ACTUAL DE LA BANCA, NUNCA DEL SALDO INICIAL; ASI LA
022500*    APUESTA CRECE O SE ACHICA CON LA SUERTE ACUMULADA (STAKING
022600*    FIJO POR PORCENTAJE, NO KELLY).  SI EL EDGE NO ALCANZA EL
022700*    MINIMO O LA BANCA YA SE AGOTO, SE REGRESA MONTO CERO.
022800     MOVE 0 TO LK-MONTO-APUESTA
022900     IF LK-EDGE-PORCENTAJE NOT LESS THAN WKS-EDGE-MINIMO-BANCA
023000        AND BAN-MONTO-ACTUAL GREATER THAN 0
023100        COMPUTE LK-MONTO-APUESTA ROUNDED =
023200           BAN-MONTO-ACTUAL * WKS-PORCENTAJE-APUESTA
023300     ELSE
023400        DISPLAY 'EVB01000 - EDGE INSUFICIENTE O BANCA AGOTADA, '
023500                'EDGE=' LK-EDGE-PORCENTAJE-R UPON CONSOLE
023600     END-IF.
023700 300-CALCULA-APUESTA-E. EXIT.
023800******************************************************************
023900*      4 0 0   -   L I Q U I D A C I O N   D E   A P U E S T A    *
024000*      SIS-4488 19/07/1995 (JPLR).                                SIS-4488
024100******************************************************************
024200 400-REGISTRA-RESULTADO SECTION.
024300*--> LK-MONTO-NETO YA LLEGA CALCULADO POR QUIEN LIQUIDA LA
024400*    APUESTA (GANANCIA NETA POSITIVA O PERDIDA NEGATIVA, YA
024500*    DESCONTADA LA COMISION SI APLICA); AQUI SOLO SE ACUMULA
024600*    CONTRA EL SALDO Y SE LLEVA LA CUENTA DE APUESTAS COLOCADAS
024700*    PARA EL ROI DE 500-CALCULA-ROI.
024800     ADD LK-MONTO-NETO      TO BAN-MONTO-ACTUAL
024900     ADD 1                  TO BAN-APUESTAS-COLOC
025000     IF LK-MONTO-NETO NOT LESS THAN 0
025100        DISPLAY 'EVB01000 - APUESTA GANADA, MONTO='
025200                LK-NETO-VALOR UPON CONSOLE
025300     ELSE
025400        DISPLAY 'EVB01000 - APUESTA PERDIDA, MONTO='
025500                LK-NETO-VALOR UPON CONSOLE
025600     END-IF.
025700 400-REGISTRA-RESULTADO-E. EXIT.
025800******************************************************************
025900*      5 0 0   -   R E S U M E N   D E   B A N C A (ROI)          *
026000*      SIS-4719 03/11/1996 (JPLR).                                SIS-4719
026100******************************************************************
026200 500-CALCULA-ROI SECTION.
026300*--> ROI = (SALDO ACTUAL - SALDO INICIAL) / SALDO INICIAL * 100,
026400*    REDONDEADO A DOS DECIMALES; SI EL SALDO INICIAL FUERA CERO
026500*    (NO DEBERIA PASAR, PERO SE CUIDA LA DIVISION) EL ROI SE
026600*    REPORTA EN CERO EN VEZ DE PROVOCAR ERROR DE COMPUTO.
026700     MOVE BAN-MONTO-INICIAL  TO LK-SALDO-INICIAL
026800     MOVE BAN-MONTO-ACTUAL   TO LK-SALDO-ACTUAL
026900     MOVE BAN-APUESTAS-COLOC TO LK-NUM-APUESTAS
027000     IF BAN-MONTO-INICIAL EQUAL 0
027100        MOVE 0 TO WKS-ROI-CALCULADO
027200     ELSE
027300        COMPUTE WKS-ROI-CALCULADO ROUNDED =
027400           (BAN-MONTO-ACTUAL - BAN-MONTO-INICIAL)
027500           / BAN-MONTO-INICIAL * 100
027600     END-IF
027700     IF WKS-ROI-VALOR EQUAL 0
027800        DISPLAY 'EVB01000 - BANCA SIN VARIACION' UPON CONSOLE
027900     END-IF
028000     MOVE WKS-ROI-CALCULADO  TO LK-ROI-PORCENTAJE.
028100 500-CALCULA-ROI-E. EXIT.
028200*
028300 800-GRABA-BANCA SECTION.
028400*--> UNICO PARRAFO QUE REESCRIBE EL REGISTRO DE LA BANCA; SOLO SE
028500*    INVOCA DESPUES DE LIQUIDAR UNA APUESTA (FUNCION SETTLE), NO
028600*    DESPUES DE SUGERIR UNA (STAKE NO MODIFICA EL SALDO, SOLO LO
028700*    CONSULTA) NI DESPUES DE CONSULTAR EL RESUMEN (SUMRY).
028800     REWRITE REG-BANCA
028900     IF FS-BANKROLL-FILE NOT EQUAL 0
029000        MOVE 'REWRITE'    TO ACCION
029100        MOVE SPACES       TO LLAVE
029200        MOVE 'BANCADAT'   TO ARCHIVO
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029400                        FS-BANKROLL-FILE, FSE-BANKROLL-FILE
029500     END-IF.
029600 800-GRABA-BANCA-E. EXIT.
