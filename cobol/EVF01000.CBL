000100******************************************************************
000200* FECHA       : 22/03/1994                                       *
000300* PROGRAMADOR : MARIO ALEXANDER SIC COY (MASC)                   *
000400* APLICACION  : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* PROGRAMA    : EVF01000                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RECORRE ODDS-FILE UNA SEGUNDA VEZ Y SE QUEDA     *
000800*             : SOLO CON LAS COTIZACIONES DE BOVADA/BODOG,       *
000900*             : LAS NORMALIZA POR MERCADO (H2H/SPREADS/TOTALS)   *
001000*             : Y ACUMULA EL RESUMEN DE JUEGOS ACEPTADOS QUE     *
001100*             : USA EL REPORTE DE ESTADISTICAS (EVS01000).       *
001200* ARCHIVOS    : ODDS-FILE=E                                      *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 22/03/1994                                       *
001500* PROYECTO    : SIS-4471                                         *
001600* NOMBRE      : FILTRO DE MERCADO BOVADA/BODOG                   *
001700******************************************************************
001800*                    B I T A C O R A   D E   C A M B I O S       *
001900******************************************************************
002000* 22/03/1994 MASC SIS-4471 VERSION INICIAL.  FILTRA BOVADA COMO
002100*            UNICA CASA OBJETIVO.
002200* 30/08/1994 MASC SIS-4501 SE AGREGA "BODOG" COMO SEGUNDA CASA
002300*            OBJETIVO A PETICION DE OPERACIONES (MISMO GRUPO
002400*            COMERCIAL QUE BOVADA EN ESE ENTONCES).
002500* 03/11/1996 JPLR SIS-4719 SE AGREGA VALIDACION DE EQUIPO LOCAL
002600*            Y VISITANTE EN BLANCO PARA RECHAZAR EL JUEGO.
002700* 14/02/1997 JPLR SIS-4755 SE AGREGA EL RANGO DE MOMIO AL
002800*            SANEAMIENTO DE CALIDAD (-500 A +500); UN SOLO
002900*            MOMIO FUERA DE RANGO RECHAZA TODO EL JUEGO.
003000* 11/12/1998 ORCT SIS-5021 REVISION DE FIN DE SIGLO (AAAA).  NO
003100*            SE ENCONTRARON VENTANAS DE FECHA DE 2 DIGITOS.
003200* 22/01/1999 ORCT SIS-5021 CIERRE DE REVISION AAAA.
003300* 09/09/2000 BELQ SIS-5155 SE AMPLIA LA TABLA DE DEPORTES DE 5 A
003400*            10 ENTRADAS (SE LLENABA EN TEMPORADA ALTA).
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     EVF01000.
003800 AUTHOR.         MARIO ALEXANDER SIC COY.
003900 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO DE SISTEMAS.
004000 DATE-WRITTEN.   22/03/1994.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CLASE-CASA-APUESTAS IS
004700       'A' THRU 'Z' 'a' THRU 'z' ' '.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ODDS-FILE   ASSIGN TO ODDSIN
005100            ORGANIZATION IS SEQUENTIAL
005200            ACCESS MODE  IS SEQUENTIAL
005300            FILE STATUS  IS FS-ODDS-FILE
005400                            FSE-ODDS-FILE.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*   COTIZACION DE MOMIOS (SEGUNDA PASADA, SOLO LECTURA).
005800 FD  ODDS-FILE.
005900     COPY EVQUOT.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006300******************************************************************
006400 01  WKS-FS-STATUS.
006500     02  FS-ODDS-FILE            PIC 9(02) VALUE ZEROES.
006600     02  FSE-ODDS-FILE.
006700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007000 01  WKS-PARM-DEBD1R00.
007100     02  PROGRAMA                PIC X(08) VALUE 'EVF01000'.
007200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
007300     02  ACCION                  PIC X(06) VALUE SPACES.
007400     02  LLAVE                   PIC X(20) VALUE SPACES.
007500*--> UN SOLO SWITCH DE FIN DE ARCHIVO; A DIFERENCIA DE EVN01000
007600*    ESTE PROGRAMA NO USA SORT, ASI QUE SOLO HAY UN FIN-DE-
007700*    ARCHIVO QUE CONTROLAR.
007800 01  WKS-SWITCHES.
007900     05  WKS-FIN-ODDS            PIC X(01) VALUE 'N'.
008000         88  WKS-NO-HAY-MAS-ODDS         VALUE 'S'.
008100     05  FILLER                  PIC X(01) VALUE SPACES.
008200******************************************************************
008300*           CONTROL DEL JUEGO EN CURSO                           *
008400******************************************************************
008500 01  WKS-JUEGO-ID-ACTUAL          PIC X(10) VALUE SPACES.
008600*--> REDEFINE RESERVADO PARA FUTURAS BUSQUEDAS CONTRA UN MAESTRO
008700*    DE JUEGOS (PREFIJO DE LIGA + CONSECUTIVO).
008800 01  WKS-JUEGO-ID-R REDEFINES WKS-JUEGO-ID-ACTUAL.
008900     05  WKS-JUEGO-PREFIJO       PIC X(04).
009000     05  WKS-JUEGO-CONSECUTIVO   PIC X(06).
009100 01  WKS-LOCAL-ACTUAL             PIC X(20) VALUE SPACES.
009200 01  WKS-VISITA-ACTUAL            PIC X(20) VALUE SPACES.
009300 01  WKS-DEPORTE-ACTUAL           PIC X(20) VALUE SPACES.
009400 77  WKS-NUM-NORMALIZADAS         PIC 9(03) COMP VALUE 0.
009500 01  WKS-JUEGO-VALIDO             PIC X(01) VALUE 'S'.
009600     88  WKS-JUEGO-ES-VALIDO             VALUE 'S'.
009700 01  WKS-TIENE-H2H                PIC X(01) VALUE 'N'.
009800 01  WKS-TIENE-SPREADS            PIC X(01) VALUE 'N'.
009900 01  WKS-TIENE-TOTALS             PIC X(01) VALUE 'N'.
010000 77  WKS-CASA-COMPARAR            PIC X(15) VALUE SPACES.
010100 01  WKS-MOMIO-ACTUAL             PIC S9(5) VALUE 0.
010200*--> REDEFINE PARA DESPLEGAR LA MAGNITUD DEL MOMIO RECHAZADO EN
010300*    LOS MENSAJES DE SANEAMIENTO SIN IMPRIMIR EL SIGNO APARTE.
010400 01  WKS-MOMIO-ACTUAL-R REDEFINES WKS-MOMIO-ACTUAL PIC 9(05).
010500******************************************************************
010600*      PARAMETROS DE ENLACE - RESUMEN DE MERCADO                 *
010700******************************************************************
010800 LINKAGE SECTION.
010900*--> LK-FUNCION Y LK-RESUMEN-MERCADO DEBEN COINCIDIR CAMPO POR
011000*    CAMPO CON WKS-FILTRO-FUNCION/WKS-RESUMEN-MERCADO DE
011100*    EVS01000, QUE ES EL UNICO PROGRAMA QUE HACE CALL A ESTA
011200*    SUBRUTINA.
011300 01  LK-FUNCION                   PIC X(06).
011400 01  LK-RESUMEN-MERCADO.
011500     05  RES-TOTAL-JUEGOS         PIC 9(05) COMP VALUE 0.
011600     05  RES-CTA-MERCADO.
011700         10  RES-CTA-H2H          PIC 9(05) COMP VALUE 0.
011800         10  RES-CTA-SPREADS      PIC 9(05) COMP VALUE 0.
011900         10  RES-CTA-TOTALS       PIC 9(05) COMP VALUE 0.
012000*--> REDEFINE PARA RECORRER LOS TRES CONTADORES DE MERCADO COMO
012100*    TABLA EN EL REPORTE DE ESTADISTICAS (EVS01000).
012200     05  RES-CTA-MERCADO-R REDEFINES RES-CTA-MERCADO.
012300         10  RES-CTA-MERCADO-TABLA OCCURS 3 TIMES
012400                                    PIC 9(05) COMP.
012500     05  RES-NUM-DEPORTES         PIC 9(02) COMP VALUE 0.
012600     05  RES-DEPORTE OCCURS 10 TIMES INDEXED BY IDX-DEP.
012700         10  RES-DEPORTE-NOMBRE   PIC X(20).
012800         10  RES-DEPORTE-CTA      PIC 9(05) COMP.
012900 PROCEDURE DIVISION USING LK-FUNCION LK-RESUMEN-MERCADO.
013000******************************************************************
013100*                    0 0 0   P R I N C I P A L                   *
013200******************************************************************
013300 000-PRINCIPAL SECTION.
013400*--> UNICA FUNCION SOPORTADA ES 'FILTRA'; SE DEJA EL EVALUATE EN
013500*    VEZ DE UN IF SIMPLE POR SI A FUTURO SE AGREGA OTRA FUNCION
013600*    (MISMO PATRON QUE EVB01000/EVR01000 CON VARIAS FUNCIONES).
013700     EVALUATE LK-FUNCION
013800         WHEN 'FILTRA'
013900             PERFORM 100-ABRE-ARCHIVOS
014000             MOVE 0 TO RES-TOTAL-JUEGOS
014100             MOVE 0 TO RES-CTA-H2H
014200             MOVE 0 TO RES-CTA-SPREADS
014300             MOVE 0 TO RES-CTA-TOTALS
014400             MOVE 0 TO RES-NUM-DEPORTES
014500             PERFORM 110-LEE-ODDS-FILE
014600             PERFORM 200-CARGA-JUEGO UNTIL WKS-NO-HAY-MAS-ODDS
014700             PERFORM 900-CIERRA-ARCHIVOS
014800         WHEN OTHER
014900             CONTINUE
015000     END-EVALUATE
015100     EXIT PROGRAM.
015200 000-PRINCIPAL-E. EXIT.
015300*
015400 100-ABRE-ARCHIVOS SECTION.
015500*--> EVF01000 ABRE ODDS-FILE POR SU CUENTA, EN UNA SEGUNDA
015600*    PASADA INDEPENDIENTE DE LA QUE HACE EVN01000; NO SE
015700*    COMPARTE EL RENGLON DE LECTURA ENTRE LOS DOS PROGRAMAS.
015800     OPEN INPUT ODDS-FILE
015900     IF FS-ODDS-FILE NOT EQUAL 0
016000        MOVE 'OPEN'      TO ACCION
016100        MOVE SPACES      TO LLAVE
016200        MOVE 'ODDSIN'    TO ARCHIVO
016300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016400                              FS-ODDS-FILE, FSE-ODDS-FILE
016500        DISPLAY '>>> EVF01000 NO PUDO ABRIR ODDS-FILE <<<'
016600                UPON CONSOLE
016700     END-IF.
016800 100-ABRE-ARCHIVOS-E. EXIT.
016900*
017000 110-LEE-ODDS-FILE SECTION.
017100*--> IGUAL QUE EN EVN01000: EL FILE STATUS 10 (EOF) YA LO ATIENDE
017200*    LA CLAUSULA AT END; AQUI SOLO SE REPORTAN ERRORES REALES.
017300     READ ODDS-FILE
017400         AT END SET WKS-NO-HAY-MAS-ODDS TO TRUE
017500     END-READ
017600     IF FS-ODDS-FILE NOT EQUAL 0 AND 10
017700        MOVE 'READ'      TO ACCION
017800        MOVE COT-JUEGO-ID TO LLAVE
017900        MOVE 'ODDSIN'    TO ARCHIVO
018000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018100                              FS-ODDS-FILE, FSE-ODDS-FILE
018200     END-IF.
018300 110-LEE-ODDS-FILE-E. EXIT.
018400*
018500 900-CIERRA-ARCHIVOS SECTION.
018600     CLOSE ODDS-FILE.
018700 900-CIERRA-ARCHIVOS-E. EXIT.
018800******************************************************************
018900*      2 0 0   -   J U E G O   E N   C U R S O                    *
019000******************************************************************
019100 200-CARGA-JUEGO SECTION.
019200*--> MISMO CONTROL-BREAK POR JUEGO QUE USA EVN01000 (210-PROCESA-
019300*    JUEGOS); AQUI SE REINICIAN LOS BANDERINES DE MERCADO Y EL
019400*    CONTADOR DE COTIZACIONES NORMALIZADAS ANTES DE PROCESAR
019500*    TODOS LOS RENGLONES DEL JUEGO ACTUAL.
019600     MOVE COT-JUEGO-ID       TO WKS-JUEGO-ID-ACTUAL
019700     MOVE COT-EQUIPO-LOCAL   TO WKS-LOCAL-ACTUAL
019800     MOVE COT-EQUIPO-VISITA  TO WKS-VISITA-ACTUAL
019900     MOVE COT-DEPORTE        TO WKS-DEPORTE-ACTUAL
020000     MOVE 0                  TO WKS-NUM-NORMALIZADAS
020100     MOVE 'S'                TO WKS-JUEGO-VALIDO
020200     MOVE 'N'                TO WKS-TIENE-H2H
020300     MOVE 'N'                TO WKS-TIENE-SPREADS
020400     MOVE 'N'                TO WKS-TIENE-TOTALS
020500     PERFORM 250-PROCESA-COTIZACION
020600         UNTIL WKS-NO-HAY-MAS-ODDS
020700            OR COT-JUEGO-ID NOT EQUAL WKS-JUEGO-ID-ACTUAL
020800     PERFORM 500-VALIDA-CALIDAD-JUEGO
020900     IF WKS-JUEGO-ES-VALIDO
021000*--> SIS-6041 06/2001 (JPLR) RANGO 600 THRU 650 ACUMULA EL        SIS-6041
021100*    RESUMEN Y LA TABLA DE DEPORTES EN UNA SOLA VUELTA.
021200        PERFORM 600-ACUMULA-RESUMEN THRU 650-ACUMULA-DEPORTE-E
021300     END-IF.
021400 200-CARGA-JUEGO-E. EXIT.
021500*
021600 250-PROCESA-COTIZACION SECTION.
021700*--> UNA VUELTA POR CADA COTIZACION DEL JUEGO EN CURSO, SIN
021800*    IMPORTAR LA CASA; ES 300-FILTRA-CASA QUIEN DECIDE SI LE
021900*    INTERESA A ESTE PROGRAMA O NO.
022000     PERFORM 300-FILTRA-CASA
022100     PERFORM 110-LEE-ODDS-FILE.
022200 250-PROCESA-COTIZACION-E. EXIT.
022300******************************************************************
022400*      3 0 0   -   S O L O   B O V A D A   /   B O D O G          *
022500*      SIS-4501 30/08/1994 (MASC) SE AGREGA BODOG.                SIS-4501
022600******************************************************************
022700 300-FILTRA-CASA SECTION.
022800     MOVE SPACES TO WKS-CASA-COMPARAR
022900     IF COT-CASA-APUESTAS IS CLASE-CASA-APUESTAS
023000        MOVE COT-CASA-APUESTAS TO WKS-CASA-COMPARAR
023100        INSPECT WKS-CASA-COMPARAR CONVERTING
023200           'abcdefghijklmnopqrstuvwxyz'
023300        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023400     END-IF
023500     IF WKS-CASA-COMPARAR(1:6) EQUAL 'BOVADA'
023600        OR WKS-CASA-COMPARAR(1:5) EQUAL 'BODOG'
023700        PERFORM 400-NORMALIZA-COTIZACION
023800     END-IF.
023900 300-FILTRA-CASA-E. EXIT.
024000******************************************************************
024100*      4 0 0   -   N O R M A L I Z A C I O N   D E L   M E R C A D O
024200******************************************************************
024300 400-NORMALIZA-COTIZACION SECTION.
024400*--> "NORMALIZAR" AQUI SIGNIFICA MARCAR QUE MERCADO (H2H/SPREADS/
024500*    TOTALS) YA TRAJO AL MENOS UNA COTIZACION VALIDA DE BOVADA O
024600*    BODOG PARA ESTE JUEGO; NO SE MODIFICA EL VALOR DEL MOMIO EN
024700*    SI, SOLO SE CUENTA Y SE SANEA.
024800     IF COT-MOMIO NOT EQUAL 0
024900        ADD 1 TO WKS-NUM-NORMALIZADAS
025000        EVALUATE COT-TIPO-MERCADO
025100           WHEN 'H2H    ' MOVE 'S' TO WKS-TIENE-H2H
025200           WHEN 'SPREADS' MOVE 'S' TO WKS-TIENE-SPREADS
025300           WHEN 'TOTALS ' MOVE 'S' TO WKS-TIENE-TOTALS
025400        END-EVALUATE
025500*--> SIS-4755 14/02/1997 (JPLR) UN SOLO MOMIO FUERA DE -500/+500  SIS-4755
025600*    RECHAZA TODO EL JUEGO.
025700        IF COT-MOMIO < -500 OR COT-MOMIO > 500
025800           MOVE COT-MOMIO TO WKS-MOMIO-ACTUAL
025900           MOVE 'N'       TO WKS-JUEGO-VALIDO
026000        END-IF
026100     END-IF.
026200 400-NORMALIZA-COTIZACION-E. EXIT.
026300******************************************************************
026400*      5 0 0   -   C A L I D A D   D E L   J U E G O              *
026500*      SIS-4719 03/11/1996 (JPLR).                                SIS-4719
026600******************************************************************
026700 500-VALIDA-CALIDAD-JUEGO SECTION.
026800*--> UN JUEGO SE RECHAZA (WKS-JUEGO-VALIDO A 'N') SI LE FALTA
026900*    NOMBRE DE EQUIPO LOCAL O VISITANTE, SI NINGUNA COTIZACION
027000*    NORMALIZADA PASO EL SANEAMIENTO, O SI 400-NORMALIZA-
027100*    COTIZACION YA LO MARCO INVALIDO POR MOMIO FUERA DE RANGO.
027200     IF WKS-LOCAL-ACTUAL EQUAL SPACES
027300        OR WKS-VISITA-ACTUAL EQUAL SPACES
027400        MOVE 'N' TO WKS-JUEGO-VALIDO
027500     END-IF
027600     IF WKS-NUM-NORMALIZADAS EQUAL 0
027700        MOVE 'N' TO WKS-JUEGO-VALIDO
027800     END-IF.
027900 500-VALIDA-CALIDAD-JUEGO-E. EXIT.
028000******************************************************************
028100*      6 0 0   -   A C U M U L A C I O N   D E L   R E S U M E N  *
028200******************************************************************
028300 600-ACUMULA-RESUMEN SECTION.
028400*--> ESTE PARRAFO SOLO SE EJECUTA PARA JUEGOS QUE PASARON 500-
028500*    VALIDA-CALIDAD-JUEGO (VER LA CONDICION EN 200-CARGA-JUEGO);
028600*    LOS CONTADORES POR MERCADO SON ACUMULADOS, NUNCA SE
028700*    REINICIAN ENTRE JUEGOS (SOLO AL ARRANCAR LA FUNCION FILTRA).
028800     ADD 1 TO RES-TOTAL-JUEGOS
028900     IF WKS-TIENE-H2H     EQUAL 'S'
029000        ADD 1 TO RES-CTA-H2H
029100     END-IF
029200     IF WKS-TIENE-SPREADS EQUAL 'S'
029300        ADD 1 TO RES-CTA-SPREADS
029400     END-IF
029500     IF WKS-TIENE-TOTALS  EQUAL 'S'
029600        ADD 1 TO RES-CTA-TOTALS
029700     END-IF.
029800 600-ACUMULA-RESUMEN-E. EXIT.
029900*
030000 650-ACUMULA-DEPORTE SECTION.
030100*--> BUSQUEDA SECUENCIAL DEL DEPORTE EN LA TABLA RES-DEPORTE (LA
030200*    TABLA SOLO TIENE 10 ENTRADAS, SIN INDICE ORDENADO, ASI QUE
030300*    NO VALE LA PENA UNA BUSQUEDA BINARIA); SI NO SE ENCUENTRA Y
030400*    HAY ESPACIO, SE DA DE ALTA COMO DEPORTE NUEVO.
030500     PERFORM 655-BUSCA-DEPORTE
030600         VARYING IDX-DEP FROM 1 BY 1
030700         UNTIL IDX-DEP > RES-NUM-DEPORTES
030800            OR RES-DEPORTE-NOMBRE(IDX-DEP) EQUAL
030900               WKS-DEPORTE-ACTUAL
031000     IF IDX-DEP > RES-NUM-DEPORTES
031100        IF RES-NUM-DEPORTES < 10
031200           ADD 1 TO RES-NUM-DEPORTES
031300           SET IDX-DEP TO RES-NUM-DEPORTES
031400           MOVE WKS-DEPORTE-ACTUAL TO RES-DEPORTE-NOMBRE(IDX-DEP)
031500           MOVE 0 TO RES-DEPORTE-CTA(IDX-DEP)
031600        END-IF
031700     END-IF
031800     IF IDX-DEP NOT > RES-NUM-DEPORTES
031900        ADD 1 TO RES-DEPORTE-CTA(IDX-DEP)
032000     END-IF.
032100 650-ACUMULA-DEPORTE-E. EXIT.
032200*
032300 655-BUSCA-DEPORTE SECTION.
032400*--> EL CUERPO ES UN CONTINUE PORQUE TODA LA LOGICA DE LA
032500*    BUSQUEDA (AVANZAR EL INDICE, COMPARAR CONTRA EL NOMBRE DE
032600*    DEPORTE) YA LA HACE LA CLAUSULA VARYING/UNTIL DEL PERFORM EN
032700*    650-ACUMULA-DEPORTE; ESTE PARRAFO SOLO EXISTE PARA QUE EL
032800*    PERFORM TENGA UN NOMBRE DE RUTINA QUE INVOCAR.
032900     CONTINUE.
033000 655-BUSCA-DEPORTE-E. EXIT.
