000100******************************************************************
000200* FECHA       : 19/07/1995                                       *
000300* PROGRAMADOR : JUAN PABLO LOPEZ RAMIREZ (JPLR)                  *
000400* APLICACION  : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* PROGRAMA    : EVR01000                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : ADMINISTRA EL LIBRO DE APUESTAS (LEDGER-FILE).   *
000800*             : AGREGA APUESTAS COLOCADAS COMO PENDIENTES        *
000900*             : (RECBET), MARCA UNA APUESTA COMO GANADA O        *
001000*             : PERDIDA CON SU GANANCIA NETA (SETTLE) Y          *
001100*             : DEVUELVE LAS ESTADISTICAS DEL LIBRO PARA EL      *
001200*             : REPORTE DE RESUMEN (SUMRY).                     *
001300* ARCHIVOS    : LEDGER-FILE=E/S  LEDGER-NEW=S                    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 19/07/1995                                       *
001600* PROYECTO    : SIS-4488                                         *
001700* NOMBRE      : ADMINISTRADOR DEL LIBRO DE APUESTAS              *
001800******************************************************************
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 19/07/1995 JPLR SIS-4488 VERSION INICIAL.  FUNCIONES RECBET Y
002200*            SUMRY UNICAMENTE.
002300* 03/11/1996 JPLR SIS-4719 SE AGREGA LA FUNCION SETTLE.  COMO
002400*            LEDGER-FILE ES SECUENCIAL SE REESCRIBE COMPLETO
002500*            CONTRA UN MAESTRO NUEVO (LEDGER-NEW), IGUAL QUE
002600*            LOS PROCESOS DE MAESTRO VIEJO/MAESTRO NUEVO DE
002700*            TARJETA DE CREDITO.
002800* 11/12/1998 ORCT SIS-5021 REVISION DE FIN DE SIGLO (AAAA).  NO
002900*            SE ENCONTRARON VENTANAS DE FECHA DE 2 DIGITOS.
003000* 22/01/1999 ORCT SIS-5021 CIERRE DE REVISION AAAA.
003100* 09/09/2000 BELQ SIS-5155 SI EL INDICE DE LIQUIDACION NO
003200*            EXISTE EN EL LIBRO SE IGNORA LA PETICION Y SE
003300*            DEJA EL MAESTRO VIEJO SIN CAMBIOS.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     EVR01000.
003700 AUTHOR.         JUAN PABLO LOPEZ RAMIREZ.
003800 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO DE SISTEMAS.
003900 DATE-WRITTEN.   19/07/1995.
004000 DATE-COMPILED.
004100 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LEDGER-FILE  ASSIGN TO LEDGRDAT
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS MODE  IS SEQUENTIAL
005100            FILE STATUS  IS FS-LEDGER-FILE
005200                            FSE-LEDGER-FILE.
005300     SELECT LEDGER-NEW   ASSIGN TO LEDGRNEW
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS MODE  IS SEQUENTIAL
005600            FILE STATUS  IS FS-LEDGER-NEW
005700                            FSE-LEDGER-NEW.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*   MAESTRO VIEJO DEL LIBRO DE APUESTAS.
006100 FD  LEDGER-FILE.
006200     COPY EVLEDG.
006300*   MAESTRO NUEVO GENERADO POR LA FUNCION SETTLE.  UN PASO DE
006400*   JCL POSTERIOR RENOMBRA LEDGRNEW SOBRE LEDGRDAT.  SE RENOMBRA
006500*   TAMBIEN EL PREFIJO LIB- A LBN- PARA QUE LOS CAMPOS DEL
006600*   MAESTRO NUEVO NO QUEDEN DUPLICADOS CONTRA LOS DEL MAESTRO
006700*   VIEJO (MISMO IDIOMA QUE EDU3016 - REPLACING ... LEADING).
006800 FD  LEDGER-NEW.
006900     COPY EVLEDG REPLACING REG-LIBRO-APUESTAS
007000                      BY   REG-LIBRO-NUEVO
007100                      LEADING LIB BY LBN.
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007500******************************************************************
007600 01  WKS-FS-STATUS.
007700     02  FS-LEDGER-FILE          PIC 9(02) VALUE ZEROES.
007800     02  FSE-LEDGER-FILE.
007900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008200     02  FS-LEDGER-NEW           PIC 9(02) VALUE ZEROES.
008300     02  FSE-LEDGER-NEW.
008400         04  FSE-RETURN-N        PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FUNCTION-N      PIC S9(4) COMP-5 VALUE 0.
008600         04  FSE-FEEDBACK-N      PIC S9(4) COMP-5 VALUE 0.
008700 01  WKS-PARM-DEBD1R00.
008800     02  PROGRAMA                PIC X(08) VALUE 'EVR01000'.
008900     02  ARCHIVO                 PIC X(08) VALUE SPACES.
009000     02  ACCION                  PIC X(06) VALUE SPACES.
009100     02  LLAVE                   PIC X(20) VALUE SPACES.
009200*--> WKS-FIN-LIBRO SIRVE A LAS TRES FUNCIONES (SE REINICIA AL
009300*    ENTRAR A 300 Y A 400); WKS-INDICE-ENCONTRADO SOLO LO USA
009400*    SETTLE PARA SABER SI EL INDICE RECIBIDO REALMENTE EXISTIA EN
009500*    EL LIBRO (SIS-5155).
009600 01  WKS-SWITCHES.
009700     05  WKS-FIN-LIBRO           PIC X(01) VALUE 'N'.
009800         88  WKS-NO-HAY-MAS-REGISTROS    VALUE 'S'.
009900     05  WKS-INDICE-ENCONTRADO   PIC X(01) VALUE 'N'.
010000         88  WKS-INDICE-ES-VALIDO        VALUE 'S'.
010100     05  FILLER                  PIC X(01) VALUE SPACES.
010200*--> CONTADOR DE CONSECUTIVO USADO POR SETTLE (VER 320-COPIA-
010300*    MAESTRO); WKS-TOTAL-DECIDIDAS QUEDO RESERVADO PARA UN FUTURO
010400*    DESGLOSE DE APUESTAS YA DECIDIDAS EN EL RESUMEN, HOY NO SE
010500*    USA FUERA DE SU DECLARACION.
010600 77  WKS-CONTADOR-REGISTRO       PIC 9(05) COMP VALUE 0.
010700 77  WKS-TOTAL-DECIDIDAS         PIC 9(05) COMP VALUE 0.
010800******************************************************************
010900*      AREA DE TRABAJO PARA ACUMULAR EL RESUMEN DEL LIBRO         *
011000******************************************************************
011100 01  WKS-GANANCIA-ACUM           PIC S9(9)V99 VALUE 0.
011200*--> REDEFINE PARA VALIDAR RAPIDO SI LA GANANCIA NETA ACUMULADA
011300*    ES POSITIVA, CERO O NEGATIVA SIN COMPARACION DECIMAL.
011400 01  WKS-GANANCIA-ACUM-R REDEFINES WKS-GANANCIA-ACUM.
011500     05  WKS-GANANCIA-SIGNO      PIC X(01).
011600     05  WKS-GANANCIA-VALOR      PIC 9(10).
011700 01  WKS-PORCENTAJE-CALC         PIC S9(3)V99 VALUE 0.
011800******************************************************************
011900*      PARAMETROS DE ENLACE COMPARTIDOS POR LAS TRES FUNCIONES   *
012000******************************************************************
012100*--> IGUAL QUE EN EVB01000, EL LINKAGE ES UNICO PARA LAS TRES
012200*    FUNCIONES AUNQUE CADA UNA SOLO USE UN SUBCONJUNTO DE LOS
012300*    CAMPOS (RECBET LLENA LOS PRIMEROS, SETTLE LOS DE
012400*    LIQUIDACION, SUMRY LOS DE ESTADISTICA).
012500 LINKAGE SECTION.
012600 01  LK-FUNCION                  PIC X(06).
012700 01  LK-DESC-JUEGO               PIC X(43).
012800 01  LK-TIPO-MERCADO             PIC X(07).
012900 01  LK-DESC-RESULTADO           PIC X(20).
013000 01  LK-MOMIO                    PIC S9(5).
013100*--> REDEFINE PARA LA BITACORA DE CONSOLA AL AGREGAR LA
013200*    APUESTA (SE DESPLIEGA LA MAGNITUD DEL MOMIO REGISTRADO).
013300 01  LK-MOMIO-R REDEFINES LK-MOMIO PIC 9(05).
013400 01  LK-MONTO-APUESTA            PIC S9(5)V99.
013500 01  LK-INDICE-APUESTA           PIC 9(05).
013600 01  LK-RESULTADO-LIQ            PIC X(07).
013700 01  LK-GANANCIA-LIQ             PIC S9(7)V99.
013800*--> REDEFINE PARA DESPLEGAR EN CONSOLA LA GANANCIA DE LA
013900*    LIQUIDACION RECIBIDA SIN ARITMETICA DE SIGNO ADICIONAL.
014000 01  LK-GANANCIA-LIQ-R REDEFINES LK-GANANCIA-LIQ.
014100     05  LK-GANANCIA-LIQ-SIGNO   PIC X(01).
014200     05  LK-GANANCIA-LIQ-VALOR   PIC 9(08).
014300 01  LK-TOTAL-APUESTAS           PIC 9(05).
014400 01  LK-TOTAL-GANADAS            PIC 9(05).
014500 01  LK-TOTAL-PERDIDAS           PIC 9(05).
014600 01  LK-GANANCIA-NETA            PIC S9(7)V99.
014700 01  LK-PORCENTAJE-GANADAS       PIC S9(3)V99.
014800 PROCEDURE DIVISION USING LK-FUNCION
014900                          LK-DESC-JUEGO
015000                          LK-TIPO-MERCADO
015100                          LK-DESC-RESULTADO
015200                          LK-MOMIO
015300                          LK-MONTO-APUESTA
015400                          LK-INDICE-APUESTA
015500                          LK-RESULTADO-LIQ
015600                          LK-GANANCIA-LIQ
015700                          LK-TOTAL-APUESTAS
015800                          LK-TOTAL-GANADAS
015900                          LK-TOTAL-PERDIDAS
016000                          LK-GANANCIA-NETA
016100                          LK-PORCENTAJE-GANADAS.
016200******************************************************************
016300*                    0 0 0   P R I N C I P A L                   *
016400******************************************************************
016500 000-PRINCIPAL SECTION.
016600*--> TRES FUNCIONES CONTRA EL LIBRO DE APUESTAS: RECBET AGREGA
016700*    UNA APUESTA PENDIENTE AL FINAL DEL MAESTRO (LLAMADA DESDE
016800*    EVN01000 CUANDO SE RECOMIENDA UNA APUESTA), SETTLE MARCA
016900*    GANADA/PERDIDA UN RENGLON YA EXISTENTE POR SU INDICE Y
017000*    SUMRY REGRESA LAS ESTADISTICAS DEL LIBRO (LLAMADA DESDE
017100*    EVS01000 PARA EL REPORTE DE RESUMEN).  A DIFERENCIA DE
017200*    EVB01000, ESTE PROGRAMA NO ABRE SU ARCHIVO AQUI PORQUE CADA
017300*    FUNCION LO NECESITA EN UN MODO DE ACCESO DISTINTO (EXTEND,
017400*    INPUT+OUTPUT, O SOLO INPUT).
017500     EVALUATE LK-FUNCION
017600         WHEN 'RECBET'
017700             PERFORM 200-AGREGA-APUESTA
017800         WHEN 'SETTLE'
017900             PERFORM 300-MARCA-LIQUIDACION
018000         WHEN 'SUMRY '
018100             PERFORM 400-RESUME-LIBRO
018200         WHEN OTHER
018300             CONTINUE
018400     END-EVALUATE
018500     EXIT PROGRAM.
018600 000-PRINCIPAL-E. EXIT.
018700******************************************************************
018800*      2 0 0   -   A G R E G A   A P U E S T A   P E N D I E N T E
018900******************************************************************
019000 200-AGREGA-APUESTA SECTION.
019100*--> SE ABRE, SE ESCRIBE UN SOLO RENGLON Y SE CIERRA EN LA MISMA
019200*    VUELTA PORQUE ESTA FUNCION SE INVOCA UNA VEZ POR CADA
019300*    APUESTA RECOMENDADA, NO POR LOTE; LIB-PENDIENTE (88-LEVEL)
019400*    MARCA EL ESTADO INICIAL HASTA QUE SETTLE LA LIQUIDE.
019500     OPEN EXTEND LEDGER-FILE
019600     IF FS-LEDGER-FILE NOT EQUAL 0
019700        MOVE 'EXTEND'    TO ACCION
019800        MOVE SPACES      TO LLAVE
019900        MOVE 'LEDGRDAT'  TO ARCHIVO
020000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020100                        FS-LEDGER-FILE, FSE-LEDGER-FILE
020200     END-IF
020300     MOVE LK-DESC-JUEGO       TO LIB-DESC-JUEGO
020400     MOVE LK-TIPO-MERCADO     TO LIB-TIPO-MERCADO
020500     MOVE LK-DESC-RESULTADO   TO LIB-DESC-RESULTADO
020600     MOVE LK-MOMIO            TO LIB-MOMIO
020700     MOVE LK-MONTO-APUESTA    TO LIB-APUESTA
020800     SET LIB-PENDIENTE        TO TRUE
020900     MOVE 0                   TO LIB-GANANCIA
021000     WRITE REG-LIBRO-APUESTAS
021100     CLOSE LEDGER-FILE
021200     DISPLAY 'EVR01000 - APUESTA AGREGADA, MOMIO=' LK-MOMIO-R
021300             UPON CONSOLE.
021400 200-AGREGA-APUESTA-E. EXIT.
021500******************************************************************
021600*      3 0 0   -   L I Q U I D A C I O N   ( M A E S T R O S )    *
021700*      SIS-4719 03/11/1996 (JPLR).  MAESTRO VIEJO/MAESTRO NUEVO.  SIS-4719
021800******************************************************************
021900 300-MARCA-LIQUIDACION SECTION.
022000*--> LEDGER-FILE ES SECUENCIAL, ASI QUE NO SE PUEDE REESCRIBIR
022100*    SOLO EL RENGLON QUE SE LIQUIDA; SE RECORRE COMPLETO CONTRA
022200*    UN MAESTRO NUEVO (LEDGER-NEW) Y SOLO EL RENGLON CUYO
022300*    CONSECUTIVO COINCIDE CON LK-INDICE-APUESTA SE MODIFICA AL
022400*    COPIARLO (VER 320-COPIA-MAESTRO); UN PASO DE JCL POSTERIOR
022500*    RENOMBRA EL MAESTRO NUEVO SOBRE EL VIEJO.
022600     OPEN INPUT  LEDGER-FILE
022700     OPEN OUTPUT LEDGER-NEW
022800     MOVE 0   TO WKS-CONTADOR-REGISTRO
022900     MOVE 'N' TO WKS-INDICE-ENCONTRADO
023000     PERFORM 310-LEE-MAESTRO-VIEJO
023100*--> SIS-6041 06/2001 (JPLR) SE ARMA EL RANGO 320 THRU 325 PARA
023200*    QUE CADA VUELTA COPIE EL RENGLON Y LEA EL SIGUIENTE DEL      SIS-6041
023300*    MAESTRO VIEJO SIN SALIR DEL RANGO.
023400     PERFORM 320-COPIA-MAESTRO THRU 325-LEE-SIGUIENTE-E
023500         UNTIL WKS-NO-HAY-MAS-REGISTROS
023600     CLOSE LEDGER-FILE
023700     CLOSE LEDGER-NEW
023800*--> SIS-5155 09/09/2000 (BELQ) INDICE INEXISTENTE SE IGNORA.     SIS-5155
023900     IF NOT WKS-INDICE-ES-VALIDO
024000        DISPLAY 'EVR01000 - INDICE DE LIQUIDACION INVALIDO'
024100                UPON CONSOLE
024200     END-IF.
024300 300-MARCA-LIQUIDACION-E. EXIT.
024400*
024500 310-LEE-MAESTRO-VIEJO SECTION.
024600*--> PARRAFO COMPARTIDO POR 300-MARCA-LIQUIDACION (VIA 325) Y POR
024700*    400-RESUME-LIBRO; NO VALIDA FILE-STATUS DE ERROR PORQUE EN
024800*    ESTE PROGRAMA EL UNICO CASO QUE IMPORTA ES EL AT END.
024900     READ LEDGER-FILE
025000         AT END SET WKS-NO-HAY-MAS-REGISTROS TO TRUE
025100     END-READ.
025200 310-LEE-MAESTRO-VIEJO-E. EXIT.
025300*
025400 320-COPIA-MAESTRO SECTION.
025500*--> WKS-CONTADOR-REGISTRO ES EL CONSECUTIVO IMPLICITO DEL LIBRO
025600*    (NO VIENE EN EL REGISTRO); SOLO CUANDO COINCIDE CON EL
025700*    INDICE QUE MANDO EVN01000 AL COLOCAR LA APUESTA SE ACTUALIZA
025800*    EL ESTADO Y LA GANANCIA ANTES DE COPIAR AL MAESTRO NUEVO.
025900     ADD 1 TO WKS-CONTADOR-REGISTRO
026000     IF WKS-CONTADOR-REGISTRO EQUAL LK-INDICE-APUESTA
026100        MOVE LK-RESULTADO-LIQ  TO LIB-ESTADO
026200        MOVE LK-GANANCIA-LIQ   TO LIB-GANANCIA
026300        SET WKS-INDICE-ES-VALIDO TO TRUE
026400        DISPLAY 'EVR01000 - LIQUIDANDO INDICE '
026500                WKS-CONTADOR-REGISTRO ' GANANCIA='
026600                LK-GANANCIA-LIQ-VALOR UPON CONSOLE
026700     END-IF
026800*--> SIS-6041 06/2001 (JPLR) MOVE CORRESPONDING NO SIRVE PORQUE   SIS-6041
026900*    EL PREFIJO LBN- DEL MAESTRO NUEVO YA NO CORRESPONDE CON EL
027000*    PREFIJO LIB- DEL MAESTRO VIEJO (VER COPY DE LEDGER-NEW).
027100     MOVE LIB-DESC-JUEGO        TO LBN-DESC-JUEGO
027200     MOVE LIB-TIPO-MERCADO      TO LBN-TIPO-MERCADO
027300     MOVE LIB-DESC-RESULTADO    TO LBN-DESC-RESULTADO
027400     MOVE LIB-MOMIO             TO LBN-MOMIO
027500     MOVE LIB-APUESTA           TO LBN-APUESTA
027600     MOVE LIB-ESTADO            TO LBN-ESTADO
027700     MOVE LIB-GANANCIA          TO LBN-GANANCIA
027800     WRITE REG-LIBRO-NUEVO.
027900 320-COPIA-MAESTRO-E. EXIT.
028000*
028100 325-LEE-SIGUIENTE SECTION.
028200*--> PARRAFO PUENTE DENTRO DEL RANGO 320 THRU 325 PARA QUE LA
028300*    LECTURA DEL SIGUIENTE RENGLON DEL MAESTRO VIEJO QUEDE DENTRO
028400*    DEL MISMO PERFORM THRU QUE LA COPIA (VER 300-MARCA-
028500*    LIQUIDACION).
028600     PERFORM 310-LEE-MAESTRO-VIEJO.
028700 325-LEE-SIGUIENTE-E. EXIT.
028800******************************************************************
028900*      4 0 0   -   R E S U M E N   D E L   L I B R O              *
029000******************************************************************
029100 400-RESUME-LIBRO SECTION.
029200*--> RECORRE TODO EL LIBRO EN SOLO-LECTURA (NO GENERA MAESTRO
029300*    NUEVO, A DIFERENCIA DE SETTLE) Y ACUMULA LOS TOTALES QUE
029400*    NECESITA EL REPORTE DE RESUMEN; LOS RENGLONES TODAVIA
029500*    PENDIENTES CUENTAN PARA EL TOTAL DE APUESTAS PERO NO PARA
029600*    GANADAS NI PERDIDAS (VER 410-ACUMULA-RENGLON).
029700     MOVE 0 TO LK-TOTAL-APUESTAS
029800     MOVE 0 TO LK-TOTAL-GANADAS
029900     MOVE 0 TO LK-TOTAL-PERDIDAS
030000     MOVE 0 TO WKS-GANANCIA-ACUM
030100     OPEN INPUT LEDGER-FILE
030200     MOVE 'N' TO WKS-FIN-LIBRO
030300     PERFORM 310-LEE-MAESTRO-VIEJO
030400     PERFORM 410-ACUMULA-RENGLON
030500         UNTIL WKS-NO-HAY-MAS-REGISTROS
030600     CLOSE LEDGER-FILE
030700     MOVE WKS-GANANCIA-ACUM TO LK-GANANCIA-NETA
030800     IF LK-TOTAL-APUESTAS EQUAL 0
030900        MOVE 0 TO LK-PORCENTAJE-GANADAS
031000     ELSE
031100        COMPUTE LK-PORCENTAJE-GANADAS ROUNDED =
031200           LK-TOTAL-GANADAS / LK-TOTAL-APUESTAS * 100
031300     END-IF.
031400 400-RESUME-LIBRO-E. EXIT.
031500*
031600 410-ACUMULA-RENGLON SECTION.
031700*--> LIB-GANADA Y LIB-PERDIDA SON 88-LEVELS DE LIB-ESTADO; UN
031800*    RENGLON PENDIENTE NO PRENDE NINGUNA DE LAS DOS CONDICIONES,
031900*    ASI QUE SOLO SUMA AL TOTAL DE APUESTAS.  LIB-GANANCIA DE UN
032000*    RENGLON PENDIENTE SIEMPRE ES CERO (VER 200-AGREGA-APUESTA),
032100*    ASI QUE NO DISTORSIONA WKS-GANANCIA-ACUM.
032200     ADD 1 TO LK-TOTAL-APUESTAS
032300     IF LIB-GANADA
032400        ADD 1 TO LK-TOTAL-GANADAS
032500     END-IF
032600     IF LIB-PERDIDA
032700        ADD 1 TO LK-TOTAL-PERDIDAS
032800     END-IF
032900     ADD LIB-GANANCIA TO WKS-GANANCIA-ACUM
033000     PERFORM 310-LEE-MAESTRO-VIEJO.
033100 410-ACUMULA-RENGLON-E. EXIT.
