000100******************************************************************
000200*               C O P Y   E V L E D G                            *
000300*----------------------------------------------------------------*
000400* SISTEMA     : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* MIEMBRO     : EVLEDG                                           *
000600* DESCRIPCION : LAYOUT DEL LIBRO DE APUESTAS COLOCADAS.  UN      *
000700*             : REGISTRO POR APUESTA, CON SU ESTADO Y GANANCIA.  *
000800*             : ARCHIVO LEDGER-FILE, LONGITUD 116.               *
000900* USADO POR   : EVR01000                                         *
001000******************************************************************
001100 01  REG-LIBRO-APUESTAS.
001200     05  LIB-DESC-JUEGO          PIC X(43).
001300     05  LIB-TIPO-MERCADO        PIC X(07).
001400     05  LIB-DESC-RESULTADO      PIC X(20).
001500     05  LIB-MOMIO               PIC S9(5).
001600     05  LIB-APUESTA             PIC S9(5)V99.
001700     05  LIB-ESTADO              PIC X(07).
001800         88  LIB-PENDIENTE               VALUE 'PENDING'.
001900         88  LIB-GANADA                  VALUE 'WON    '.
002000         88  LIB-PERDIDA                 VALUE 'LOST   '.
002100*--> REDEFINE DEL ESTADO PARA COMPARAR SOLO LAS PRIMERAS LETRAS
002200     05  LIB-ESTADO-R REDEFINES LIB-ESTADO PIC X(07).
002300     05  LIB-GANANCIA            PIC S9(7)V99.
002400     05  FILLER                  PIC X(18).
002500*        RESERVADO PARA EXPANSION FUTURA (FECHA DE LIQUIDACION,
002600*        NUMERO DE TICKET DE LA CASA, ETC).
