000100******************************************************************
000200*               C O P Y   E V C A N D                            *
000300*----------------------------------------------------------------*
000400* SISTEMA     : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* MIEMBRO     : EVCAND                                           *
000600* DESCRIPCION : LAYOUT DE APUESTA CANDIDATA (EDGE POSITIVO).     *
000700*             : SE USA COMO ENTRADA DE LA TABLA EN MEMORIA Y     *
000800*             : COMO REGISTRO DE TRABAJO DEL SORT WORKFILE.      *
000900* USADO POR   : EVN01000                                         *
001000******************************************************************
001100 01  REG-CANDIDATO.
001200     05  CAN-DESC-JUEGO          PIC X(43).
001300     05  CAN-TIPO-MERCADO        PIC X(07).
001400     05  CAN-DESC-RESULTADO      PIC X(20).
001500     05  CAN-MOMIO-BOVADA        PIC S9(5).
001600     05  CAN-MOMIO-JUSTO         PIC S9(5)V99.
001700     05  CAN-EV                  PIC S9(1)V9(6).
001800*--> REDEFINE DE LA EV COMO ENTERO ESCALADO X 1,000,000 (MICRO-EV)
001900*    SE USA EN LA COMPARACION CONTRA EL MINIMO DE EDGE
002000     05  CAN-EV-R REDEFINES CAN-EV PIC S9(7).
002100     05  CAN-PORCENTAJE-EDGE     PIC S9(3)V99.
002200     05  CAN-APUESTA-RECOM       PIC S9(5)V99 VALUE ZEROES.
002300     05  FILLER                  PIC X(05).
