000100******************************************************************
000200* FECHA       : 03/11/1996                                       *
000300* PROGRAMADOR : JUAN PABLO LOPEZ RAMIREZ (JPLR)                  *
000400* APLICACION  : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* PROGRAMA    : EVS01000                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME EL RESUMEN DIARIO DE BANCA, DEL LIBRO    *
000800*             : DE APUESTAS Y DEL FILTRO DE MERCADO.  LLAMA A    *
000900*             : EVB01000 (SUMRY), EVR01000 (SUMRY) Y EVF01000    *
001000*             : (FILTRA) Y ESCRIBE SUMMARY-REPORT.               *
001100* ARCHIVOS    : SUMMARY-REPORT=S                                 *
001200* PROGRAMA(S) : EVB01000, EVR01000, EVF01000                     *
001300* INSTALADO   : 03/11/1996                                       *
001400* PROYECTO    : SIS-4719                                         *
001500* NOMBRE      : RESUMEN DE BANCA / ESTADISTICAS / MERCADO        *
001600******************************************************************
001700*                    B I T A C O R A   D E   C A M B I O S       *
001800******************************************************************
001900* 03/11/1996 JPLR SIS-4719 VERSION INICIAL.  RESUMEN DE BANCA Y
002000*            DE ESTADISTICAS DEL LIBRO DE APUESTAS.
002100* 09/09/2000 BELQ SIS-5155 SE AGREGA EL RESUMEN DEL FILTRO DE
002200*            MERCADO (EVF01000) AL FINAL DEL REPORTE.
002300* 11/12/1998 ORCT SIS-5021 REVISION DE FIN DE SIGLO (AAAA).  NO
002400*            SE ENCONTRARON VENTANAS DE FECHA DE 2 DIGITOS.
002500* 22/01/1999 ORCT SIS-5021 CIERRE DE REVISION AAAA.
002600* 06/2001    JPLR SIS-6041 SE ARMA EL RANGO 200 THRU 300 PARA QUE
002700*            LA BANCA Y LAS ESTADISTICAS DEL LIBRO SE IMPRIMAN
002800*            EN UNA SOLA VUELTA DE PERFORM.
002900* 12/09/2005 BELQ SIS-5620 SE AGREGA LA GANANCIA NETA AL
003000*            RENGLON DE ESTADISTICAS (ANTES SOLO SE MOSTRABA EN
003100*            EL LIBRO DE APUESTAS).
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     EVS01000.
003500 AUTHOR.         JUAN PABLO LOPEZ RAMIREZ.
003600 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO DE SISTEMAS.
003700 DATE-WRITTEN.   03/11/1996.
003800 DATE-COMPILED.
003900 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300*--> C01 SE DECLARA POR CONSISTENCIA CON LOS DEMAS PROGRAMAS DEL
004400*    SISTEMA AUNQUE ESTE REPORTE NO USA SALTO DE PAGINA (ES UN
004500*    RESUMEN DE UNA SOLA PANTALLA, NO UN LISTADO PAGINADO).
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*--> UNICO ARCHIVO DEL PROGRAMA; SU NOMBRE LOGICO LO RESUELVE EL
005000*    JCL DEL PASO QUE INVOCA A EVS01000.
005100     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE  IS SEQUENTIAL
005400            FILE STATUS  IS FS-SUMMARY-REPORT
005500                            FSE-SUMMARY-REPORT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*   REPORTE DE RESUMEN DE BANCA / ESTADISTICAS / MERCADO.
005900*--> EVS01000 NO TIENE ARCHIVO DE ENTRADA PROPIO: TODOS SUS DATOS
006000*    VIENEN DE LOS TRES CALLS A EVB01000, EVR01000 Y EVF01000
006100*    (FUNCION SUMRY/SUMRY/FILTRA); ESTE PROGRAMA SOLO DA FORMATO
006200*    Y ESCRIBE UN SOLO ARCHIVO DE SALIDA.
006300 FD  SUMMARY-REPORT.
006400 01  REG-LINEA-RESUMEN.
006500     05  LIN-TEXTO               PIC X(120).
006600     05  FILLER                  PIC X(012).
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007000******************************************************************
007100*--> MISMO ESTANDAR DEBD1R00 QUE USAN EVN01000, EVF01000 Y
007200*    EVR01000 (VER ESOS PROGRAMAS PARA EL DETALLE DEL PAR
007300*    FS-XXXX / FSE-XXXX).
007400 01  WKS-FS-STATUS.
007500     02  FS-SUMMARY-REPORT       PIC 9(02) VALUE ZEROES.
007600     02  FSE-SUMMARY-REPORT.
007700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008000 01  WKS-PARM-DEBD1R00.
008100     02  PROGRAMA                PIC X(08) VALUE 'EVS01000'.
008200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
008300     02  ACCION                  PIC X(06) VALUE SPACES.
008400     02  LLAVE                   PIC X(20) VALUE SPACES.
008500******************************************************************
008600*      PARAMETROS DE ENLACE HACIA EVB01000 (MISMA FORMA QUE      *
008700*      SU LINKAGE SECTION - VER EVB01000).                       *
008800******************************************************************
008900*--> ESTE GRUPO SE ENVIA COMPLETO EN EL CALL A EVB01000 Y DEBE
009000*    COINCIDIR CAMPO POR CAMPO, EN EL MISMO ORDEN, CON LA
009100*    LINKAGE SECTION DE EVB01000; UN CAMBIO ALLA OBLIGA A UN
009200*    CAMBIO AQUI.
009300 01  WKS-PARM-BANCA.
009400     05  WKS-BANCA-FUNCION       PIC X(06) VALUE SPACES.
009500     05  WKS-BANCA-EDGE          PIC S9(3)V99 VALUE 0.
009600     05  WKS-BANCA-APUESTA       PIC S9(5)V99 VALUE 0.
009700     05  WKS-BANCA-NETO          PIC S9(7)V99 VALUE 0.
009800     05  WKS-BANCA-SALDO-INICIAL PIC S9(7)V99 VALUE 0.
009900     05  WKS-BANCA-SALDO-ACTUAL  PIC S9(7)V99 VALUE 0.
010000     05  WKS-BANCA-ROI           PIC S9(3)V99 VALUE 0.
010100     05  WKS-BANCA-NUM-APUESTAS  PIC 9(05) VALUE 0.
010200******************************************************************
010300*      PARAMETROS DE ENLACE HACIA EVR01000 (MISMA FORMA QUE      *
010400*      SU LINKAGE SECTION - VER EVR01000).                       *
010500******************************************************************
010600*--> IGUAL QUE WKS-PARM-BANCA: ESTE GRUPO REPLICA CAMPO POR CAMPO
010700*    LA LINKAGE SECTION DE EVR01000 PARA LA FUNCION SUMRY.
010800 01  WKS-PARM-LIBRO.
010900     05  WKS-LIBRO-FUNCION       PIC X(06) VALUE SPACES.
011000     05  WKS-LIBRO-DESC-JUEGO    PIC X(43) VALUE SPACES.
011100     05  WKS-LIBRO-TIPO-MERCADO  PIC X(07) VALUE SPACES.
011200     05  WKS-LIBRO-DESC-RESULT   PIC X(20) VALUE SPACES.
011300     05  WKS-LIBRO-MOMIO         PIC S9(5) VALUE 0.
011400     05  WKS-LIBRO-MONTO-APUESTA PIC S9(5)V99 VALUE 0.
011500     05  WKS-LIBRO-INDICE        PIC 9(05) VALUE 0.
011600     05  WKS-LIBRO-RESULTADO-LIQ PIC X(07) VALUE SPACES.
011700     05  WKS-LIBRO-GANANCIA-LIQ  PIC S9(7)V99 VALUE 0.
011800     05  WKS-LIBRO-TOTAL-APUESTA PIC 9(05) VALUE 0.
011900     05  WKS-LIBRO-TOTAL-GANADAS PIC 9(05) VALUE 0.
012000     05  WKS-LIBRO-TOTAL-PERDID  PIC 9(05) VALUE 0.
012100     05  WKS-LIBRO-GANANCIA-NETA PIC S9(7)V99 VALUE 0.
012200     05  WKS-LIBRO-PCT-GANADAS   PIC S9(3)V99 VALUE 0.
012300******************************************************************
012400*      PARAMETROS DE ENLACE HACIA EVF01000 (MISMA FORMA QUE      *
012500*      SU LINKAGE SECTION - VER EVF01000).                       *
012600******************************************************************
012700*--> IGUAL QUE LOS DOS GRUPOS ANTERIORES, PERO PARA LA FUNCION
012800*    FILTRA DE EVF01000; AQUI EL GRUPO WKS-RESUMEN-MERCADO
012900*    RECIBE LA TABLA COMPLETA DE CONTADORES POR DEPORTE.
013000 01  WKS-PARM-FILTRO.
013100     05  WKS-FILTRO-FUNCION      PIC X(06) VALUE SPACES.
013200     05  WKS-RESUMEN-MERCADO.
013300         10  RES-TOTAL-JUEGOS    PIC 9(05) COMP VALUE 0.
013400         10  RES-CTA-MERCADO.
013500             15  RES-CTA-H2H      PIC 9(05) COMP VALUE 0.
013600             15  RES-CTA-SPREADS  PIC 9(05) COMP VALUE 0.
013700             15  RES-CTA-TOTALS   PIC 9(05) COMP VALUE 0.
013800*--> REDEFINE PARA RECORRER LOS TRES CONTADORES DE MERCADO COMO
013900*    TABLA AL IMPRIMIRLOS (VER 400-IMPRIME-MERCADO).
014000         10  RES-CTA-MERCADO-R REDEFINES RES-CTA-MERCADO.
014100             15  RES-CTA-MERCADO-TABLA OCCURS 3 TIMES
014200                                   INDEXED BY IDX-MDO
014300                                   PIC 9(05) COMP.
014400         10  RES-NUM-DEPORTES    PIC 9(02) COMP VALUE 0.
014500         10  RES-DEPORTE OCCURS 10 TIMES INDEXED BY IDX-DEP.
014600             15  RES-DEPORTE-NOMBRE  PIC X(20).
014700             15  RES-DEPORTE-CTA     PIC 9(05) COMP.
014800******************************************************************
014900*      NOMBRES FIJOS DE LOS TRES MERCADOS (MISMO ORDEN QUE LA    *
015000*      TABLA DE CONTADORES DE EVF01000).                         *
015100******************************************************************
015200*--> ESTOS TRES NOMBRES SON PARA IMPRESION UNICAMENTE (TEXTO
015300*    LEGIBLE PARA EL LECTOR DEL REPORTE); NO CONFUNDIR CON LOS
015400*    CODIGOS DE 7 POSICIONES 'H2H    '/'SPREADS'/'TOTALS ' QUE
015500*    USAN LOS DEMAS PROGRAMAS PARA COMPARAR TC-TIPO-MERCADO.
015600 01  WKS-NOMBRE-MERCADO-TABLA.
015700     05  FILLER                  PIC X(10) VALUE 'H2H'.
015800     05  FILLER                  PIC X(10) VALUE 'Spreads'.
015900     05  FILLER                  PIC X(10) VALUE 'Totals'.
016000 01  WKS-NOMBRE-MERCADO-TABLA-R REDEFINES WKS-NOMBRE-MERCADO-TABLA.
016100     05  WKS-NOMBRE-MERCADO OCCURS 3 TIMES PIC X(10).
016200******************************************************************
016300*      GANANCIA NETA LOCAL - USADA SOLO PARA LA BITACORA         *
016400******************************************************************
016500*--> ESTE CAMPO ES UNA COPIA LOCAL DE WKS-LIBRO-GANANCIA-NETA
016600*    (QUE VIENE DEL CALL A EVR01000); NO SE USA PARA IMPRIMIR,
016700*    SOLO PARA EL DISPLAY DE CONSOLA DE 300-IMPRIME-ESTADISTICAS.
016800 01  WKS-NETO-LOCAL              PIC S9(7)V99 VALUE 0.
016900*--> REDEFINE PARA DESPLEGAR EN CONSOLA SI LA GANANCIA NETA DEL
017000*    LIBRO ES POSITIVA O NEGATIVA SIN ARITMETICA DE SIGNO.
017100 01  WKS-NETO-LOCAL-R REDEFINES WKS-NETO-LOCAL.
017200     05  WKS-NETO-LOCAL-SIGNO    PIC X(01).
017300     05  WKS-NETO-LOCAL-VALOR    PIC 9(08).
017400******************************************************************
017500*      IMAGENES DE LINEA DEL REPORTE (120 BYTES CADA UNA)        *
017600******************************************************************
017700*--> LAS CINCO IMAGENES DE LINEA QUE SIGUEN SON GRUPOS FIJOS DE
017800*    120 POSICIONES (MISMO ANCHO QUE LIN-TEXTO DE REG-LINEA-
017900*    RESUMEN); CADA UNA SE ARMA POR SEPARADO Y SE MUEVE COMPLETA
018000*    A LIN-TEXTO ANTES DE ESCRIBIR (VER 200/300/400/410/420).
018100 01  WKS-LINEA-BANCA.
018200     05  FILLER                  PIC X(20) VALUE
018300         'Bankroll: Starting: '.
018400     05  LIN-BAN-INICIAL         PIC -(3)9.99.
018500     05  FILLER                  PIC X(11) VALUE '  Current: '.
018600     05  LIN-BAN-ACTUAL          PIC -(3)9.99.
018700     05  FILLER                  PIC X(07) VALUE '  ROI: '.
018800     05  LIN-BAN-ROI             PIC -(3)9.99.
018900     05  FILLER                  PIC X(16) VALUE
019000         '%  Bets Placed: '.
019100     05  LIN-BAN-NUM-APUESTAS    PIC ZZZZ9.
019200     05  FILLER                  PIC X(37).
019300 01  WKS-LINEA-STATS.
019400     05  FILLER                  PIC X(19) VALUE
019500         'Stats: Total Bets: '.
019600     05  LIN-STAT-TOTAL          PIC ZZZZ9.
019700     05  FILLER                  PIC X(08) VALUE '  Wins: '.
019800     05  LIN-STAT-GANADAS        PIC ZZZZ9.
019900     05  FILLER                  PIC X(10) VALUE '  Losses: '.
020000     05  LIN-STAT-PERDIDAS       PIC ZZZZ9.
020100     05  FILLER                  PIC X(12) VALUE '  Win Rate: '.
020200     05  LIN-STAT-WINRATE        PIC -(3)9.99.
020300     05  FILLER                  PIC X(15) VALUE
020400         '%  Net Profit: '.
020500     05  LIN-STAT-NETO           PIC -(6)9.99.
020600     05  FILLER                  PIC X(23).
020700 01  WKS-LINEA-MERCADO-TOTAL.
020800     05  FILLER                  PIC X(31) VALUE
020900         'Market Filter: Accepted Games: '.
021000     05  LIN-MKT-TOTAL           PIC ZZZZ9.
021100     05  FILLER                  PIC X(84).
021200 01  WKS-LINEA-MERCADO-DETALLE.
021300     05  FILLER                  PIC X(02) VALUE SPACES.
021400     05  LIN-MKT-NOMBRE          PIC X(10).
021500     05  FILLER                  PIC X(02) VALUE ': '.
021600     05  LIN-MKT-CTA             PIC ZZZZ9.
021700     05  FILLER                  PIC X(101).
021800 01  WKS-LINEA-DEPORTE.
021900     05  FILLER                  PIC X(02) VALUE SPACES.
022000     05  LIN-DEP-NOMBRE          PIC X(20).
022100     05  FILLER                  PIC X(02) VALUE ': '.
022200     05  LIN-DEP-CTA             PIC ZZZZ9.
022300     05  FILLER                  PIC X(91).
022400 PROCEDURE DIVISION.
022500******************************************************************
022600*                    0 0 0   P R I N C I P A L                   *
022700******************************************************************
022800 000-PRINCIPAL SECTION.
022900     PERFORM 100-ABRE-ARCHIVOS
023000*--> SIS-6041 06/2001 (JPLR) RANGO 200 THRU 300 IMPRIME BANCA Y   SIS-6041
023100*    ESTADISTICAS DEL LIBRO EN UNA SOLA VUELTA.
023200     PERFORM 200-IMPRIME-BANCA THRU 300-IMPRIME-ESTADISTICAS-E
023300     PERFORM 400-IMPRIME-MERCADO
023400     PERFORM 900-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 000-PRINCIPAL-E. EXIT.
023700*
023800 100-ABRE-ARCHIVOS SECTION.
023900*--> A DIFERENCIA DE EVN01000, AQUI UNA FALLA DE OPEN SOLO SE
024000*    REPORTA Y NO ABORTA EL JOB CON RETURN-CODE; ESTE PROGRAMA ES
024100*    UN RESUMEN INFORMATIVO, NO PARTE DE LA CADENA CRITICA DE
024200*    LIQUIDACION, ASI QUE EL DEPARTAMENTO DECIDIO DEJARLO CORRER.
024300     OPEN OUTPUT SUMMARY-REPORT
024400     IF FS-SUMMARY-REPORT NOT EQUAL 0
024500        MOVE 'OPEN'      TO ACCION
024600        MOVE SPACES      TO LLAVE
024700        MOVE 'SUMRPT'    TO ARCHIVO
024800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024900                        FS-SUMMARY-REPORT, FSE-SUMMARY-REPORT
025000        DISPLAY '>>> EVS01000 NO PUDO ABRIR SUMMARY-REPORT <<<'
025100                UPON CONSOLE
025200     END-IF.
025300 100-ABRE-ARCHIVOS-E. EXIT.
025400*
025500 900-CIERRA-ARCHIVOS SECTION.
025600*--> SIN VALIDACION DE FILE-STATUS AL CERRAR, MISMO CRITERIO QUE
025700*    EVN01000 Y EVF01000.
025800     CLOSE SUMMARY-REPORT.
025900 900-CIERRA-ARCHIVOS-E. EXIT.
026000******************************************************************
026100*      2 0 0   -   R E S U M E N   D E   B A N C A                *
026200******************************************************************
026300 200-IMPRIME-BANCA SECTION.
026400*--> MOVE SPACES A TODO EL GRUPO ANTES DEL CALL LIMPIA CUALQUIER
026500*    RESIDUO DE UNA CORRIDA ANTERIOR EN LA MISMA REGION DE
026600*    MEMORIA (EL PROGRAMA CORRE UNA SOLA VEZ POR JOB, PERO ES EL
026700*    HABITO ESTANDAR DEL DEPARTAMENTO ANTES DE UN CALL CON AREA
026800*    DE ENLACE COMPARTIDA).
026900     MOVE SPACES  TO WKS-PARM-BANCA
027000     MOVE 'SUMRY ' TO WKS-BANCA-FUNCION
027100     CALL 'EVB01000' USING WKS-BANCA-FUNCION
027200                           WKS-BANCA-EDGE
027300                           WKS-BANCA-APUESTA
027400                           WKS-BANCA-NETO
027500                           WKS-BANCA-SALDO-INICIAL
027600                           WKS-BANCA-SALDO-ACTUAL
027700                           WKS-BANCA-ROI
027800                           WKS-BANCA-NUM-APUESTAS
027900     MOVE WKS-BANCA-SALDO-INICIAL TO LIN-BAN-INICIAL
028000     MOVE WKS-BANCA-SALDO-ACTUAL  TO LIN-BAN-ACTUAL
028100     MOVE WKS-BANCA-ROI           TO LIN-BAN-ROI
028200     MOVE WKS-BANCA-NUM-APUESTAS  TO LIN-BAN-NUM-APUESTAS
028300     MOVE WKS-LINEA-BANCA         TO LIN-TEXTO
028400     WRITE REG-LINEA-RESUMEN.
028500 200-IMPRIME-BANCA-E. EXIT.
028600******************************************************************
028700*      3 0 0   -   E S T A D I S T I C A S   D E L   L I B R O    *
028800*      SIS-5620 12/09/2005 (BELQ) GANANCIA NETA EN EL RENGLON.    SIS-5620
028900******************************************************************
029000 300-IMPRIME-ESTADISTICAS SECTION.
029100     MOVE SPACES  TO WKS-PARM-LIBRO
029200     MOVE 'SUMRY ' TO WKS-LIBRO-FUNCION
029300     CALL 'EVR01000' USING WKS-LIBRO-FUNCION
029400                           WKS-LIBRO-DESC-JUEGO
029500                           WKS-LIBRO-TIPO-MERCADO
029600                           WKS-LIBRO-DESC-RESULT
029700                           WKS-LIBRO-MOMIO
029800                           WKS-LIBRO-MONTO-APUESTA
029900                           WKS-LIBRO-INDICE
030000                           WKS-LIBRO-RESULTADO-LIQ
030100                           WKS-LIBRO-GANANCIA-LIQ
030200                           WKS-LIBRO-TOTAL-APUESTA
030300                           WKS-LIBRO-TOTAL-GANADAS
030400                           WKS-LIBRO-TOTAL-PERDID
030500                           WKS-LIBRO-GANANCIA-NETA
030600                           WKS-LIBRO-PCT-GANADAS
030700     MOVE WKS-LIBRO-GANANCIA-NETA TO WKS-NETO-LOCAL
030800     IF WKS-NETO-LOCAL NOT LESS THAN 0
030900        DISPLAY 'EVS01000 - LIBRO CON GANANCIA NETA POSITIVA, '
031000                'MONTO=' WKS-NETO-LOCAL-VALOR UPON CONSOLE
031100     ELSE
031200        DISPLAY 'EVS01000 - LIBRO CON GANANCIA NETA NEGATIVA, '
031300                'MONTO=' WKS-NETO-LOCAL-VALOR UPON CONSOLE
031400     END-IF
031500     MOVE WKS-LIBRO-TOTAL-APUESTA TO LIN-STAT-TOTAL
031600     MOVE WKS-LIBRO-TOTAL-GANADAS TO LIN-STAT-GANADAS
031700     MOVE WKS-LIBRO-TOTAL-PERDID  TO LIN-STAT-PERDIDAS
031800     MOVE WKS-LIBRO-PCT-GANADAS   TO LIN-STAT-WINRATE
031900     MOVE WKS-LIBRO-GANANCIA-NETA TO LIN-STAT-NETO
032000     MOVE WKS-LINEA-STATS         TO LIN-TEXTO
032100     WRITE REG-LINEA-RESUMEN.
032200 300-IMPRIME-ESTADISTICAS-E. EXIT.
032300******************************************************************
032400*      4 0 0   -   R E S U M E N   D E L   F I L T R O   D E     *
032500*      M E R C A D O                                              *
032600******************************************************************
032700 400-IMPRIME-MERCADO SECTION.
032800*--> RES-NUM-DEPORTES LO LLENA EVF01000 CON LA CANTIDAD REAL DE
032900*    DEPORTES DISTINTOS VISTOS EN EL DIA (LA TABLA RES-DEPORTE
033000*    TIENE CAPACIDAD PARA 10, PERO SOLO SE IMPRIMEN LOS QUE
033100*    REALMENTE TRAJO EL FILTRO).
033200     MOVE SPACES  TO WKS-PARM-FILTRO
033300     MOVE 'FILTRA' TO WKS-FILTRO-FUNCION
033400     CALL 'EVF01000' USING WKS-FILTRO-FUNCION
033500                           WKS-RESUMEN-MERCADO
033600     MOVE RES-TOTAL-JUEGOS TO LIN-MKT-TOTAL
033700     MOVE WKS-LINEA-MERCADO-TOTAL TO LIN-TEXTO
033800     WRITE REG-LINEA-RESUMEN
033900     PERFORM 410-IMPRIME-DETALLE-MERCADO
034000         VARYING IDX-MDO FROM 1 BY 1
034100         UNTIL IDX-MDO > 3
034200     PERFORM 420-IMPRIME-DEPORTE
034300         VARYING IDX-DEP FROM 1 BY 1
034400         UNTIL IDX-DEP > RES-NUM-DEPORTES.
034500 400-IMPRIME-MERCADO-E. EXIT.
034600*
034700 410-IMPRIME-DETALLE-MERCADO SECTION.
034800*--> WKS-NOMBRE-MERCADO Y RES-CTA-MERCADO-TABLA SE RECORREN CON
034900*    EL MISMO INDICE IDX-MDO PORQUE AMBAS TABLAS SIGUEN EL MISMO
035000*    ORDEN FIJO (1=H2H, 2=SPREADS, 3=TOTALS) USADO EN TODO EL
035100*    SISTEMA (VER EVN01000 Y EVF01000).
035200     MOVE WKS-NOMBRE-MERCADO(IDX-MDO)     TO LIN-MKT-NOMBRE
035300     MOVE RES-CTA-MERCADO-TABLA(IDX-MDO)  TO LIN-MKT-CTA
035400     MOVE WKS-LINEA-MERCADO-DETALLE       TO LIN-TEXTO
035500     WRITE REG-LINEA-RESUMEN.
035600 410-IMPRIME-DETALLE-MERCADO-E. EXIT.
035700*
035800 420-IMPRIME-DEPORTE SECTION.
035900*--> UNA LINEA POR DEPORTE ENCONTRADO, EN EL ORDEN EN QUE
036000*    EVF01000 LOS FUE DESCUBRIENDO (PRIMERA VEZ QUE APARECE CADA
036100*    DEPORTE EN ODDS-FILE), NO EN ORDEN ALFABETICO.
036200     MOVE RES-DEPORTE-NOMBRE(IDX-DEP) TO LIN-DEP-NOMBRE
036300     MOVE RES-DEPORTE-CTA(IDX-DEP)    TO LIN-DEP-CTA
036400     MOVE WKS-LINEA-DEPORTE           TO LIN-TEXTO
036500     WRITE REG-LINEA-RESUMEN.
036600 420-IMPRIME-DEPORTE-E. EXIT.
