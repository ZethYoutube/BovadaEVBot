000100******************************************************************
000200*               C O P Y   E V Q U O T                            *
000300*----------------------------------------------------------------*
000400* SISTEMA     : APUESTAS DEPORTIVAS - VALOR ESPERADO (EV)        *
000500* MIEMBRO     : EVQUOT                                           *
000600* DESCRIPCION : LAYOUT DE LA COTIZACION DE MOMIOS.  UN REGISTRO  *
000700*             : POR JUEGO / CASA DE APUESTAS / MERCADO / RESUL-  *
000800*             : TADO.  ARCHIVO ODDS-FILE, LONGITUD 141 (FIJA).   *
000900* USADO POR   : EVN01000, EVF01000                               *
001000******************************************************************
001100 01  REG-COTIZACION.
001200     05  COT-JUEGO-ID            PIC X(10).
001300     05  COT-DEPORTE             PIC X(20).
001400     05  COT-EQUIPO-LOCAL        PIC X(20).
001500     05  COT-EQUIPO-VISITA       PIC X(20).
001600     05  COT-FECHA-INICIO        PIC X(20).
001700     05  COT-CASA-APUESTAS       PIC X(15).
001800     05  COT-TIPO-MERCADO        PIC X(07).
001900         88  COT-ES-H2H                  VALUE 'H2H    '.
002000         88  COT-ES-SPREADS              VALUE 'SPREADS'.
002100         88  COT-ES-TOTALS               VALUE 'TOTALS '.
002200     05  COT-DESC-RESULTADO      PIC X(20).
002300     05  COT-PUNTO               PIC S9(3)V9(1).
002400     05  COT-MOMIO               PIC S9(5).
002500*--> REDEFINE PARA OBTENER LOS DIGITOS DEL MOMIO SIN EL SIGNO
002600     05  COT-MOMIO-R REDEFINES COT-MOMIO PIC 9(05).
002700*--> SIS-6112 08/2001 (JPLR) CASA-APUESTAS A X(15) (CABIA CASAS   SIS-6112
002800*    LARGAS TIPO "PINNACLE SPORTS"); YA NO QUEDA BYTE DE RESERVA.
